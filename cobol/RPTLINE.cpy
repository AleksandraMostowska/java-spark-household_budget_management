000100*****************************************************************00010000
000200*                        R P T L I N E                           *00020000
000300*  SUMMARY REPORT PRINT LINES - 132 COLUMN, ONE 01-LEVEL PER     *00030000
000400*  LINE TYPE, WRITTEN "FROM" INTO THE FD 01 PRINT-REC.           *00040000
000500*                                                                *00050000
000600*  02/23/94  RJP  ORIGINAL LAYOUT                                *00060000
000700*  09/18/96  RJP  ADDED REJECT LINE FOR BOUNCED TRANSACTIONS     *00070000
000800*****************************************************************00080000
000900 01  RPT-HEADING-1.                                              00090000
001000     05  FILLER              PIC X(05)  VALUE SPACES.            00100000
001100     05  FILLER              PIC X(45)  VALUE                    00110000
001200             'HOUSEHOLD BUDGET SYSTEM - SUMMARY REPORT RUN '.    00120000
001300     05  RPT-HDG-DATE.                                           00130000
001400         10  RPT-HDG-MM      PIC 99.                             00140000
001500         10  FILLER          PIC X     VALUE '/'.                00150000
001600         10  RPT-HDG-DD      PIC 99.                             00160000
001700         10  FILLER          PIC X     VALUE '/'.                00170000
001800         10  RPT-HDG-CCYY    PIC 9999.                           00180000
001900     05  FILLER              PIC X(70)  VALUE SPACES.            00190000
002000*                                                                 00200000
002100 01  RPT-HEADING-2.                                               00210000
002200     05  FILLER              PIC X(05)  VALUE SPACES.            00220000
002300     05  FILLER              PIC X(40)  VALUE                    00230000
002400             '   AVAILABLE INVESTMENT CATALOGUE      '.          00240000
002500     05  FILLER              PIC X(87)  VALUE SPACES.            00250000
002600*                                                                 00260000
002700 01  RPT-CATALOGUE-LINE.                                          00270000
002800     05  FILLER              PIC X(02)  VALUE SPACES.            00280000
002900     05  RPT-CAT-ID          PIC ZZZZZZZZ9.                      00290000
003000     05  FILLER              PIC X(02)  VALUE SPACES.            00300000
003100     05  RPT-CAT-ASSET-TYPE  PIC X(14).                          00310000
003200     05  FILLER              PIC X(02)  VALUE SPACES.            00320000
003300     05  RPT-CAT-DESCR       PIC X(80).                          00330000
003400     05  FILLER              PIC X(24)  VALUE SPACES.            00340000
003500*                                                                 00350000
003600 01  RPT-HEADING-3.                                              00360000
003700     05  FILLER              PIC X(05)  VALUE SPACES.            00370000
003800     05  FILLER              PIC X(40)  VALUE                    00380000
003900             '   PER-USER BUDGET SUMMARY             '.          00390000
004000     05  FILLER              PIC X(87)  VALUE SPACES.            00400000
004100*                                                                 00410000
004200 01  RPT-DETAIL-HDG.                                              00420000
004300     05  FILLER  PIC X(132)  VALUE                               00430000
004400     '  USER-ID USERNAME             INCOME    EXPENSE    INVEST'00440000
004500*    'ED   RESERVED     BUDGET  AFTER-GOALS' (CONTINUED IN 88 EDT00450000
004600     .                                                            00460000
004700*                                                                 00470000
004800 01  RPT-DETAIL-LINE.                                            00480000
004900     05  FILLER              PIC X(01)  VALUE SPACES.            00490000
005000     05  RPT-DET-USER-ID     PIC ZZZZZZZZ9.                      00500000
005100     05  FILLER              PIC X(01)  VALUE SPACES.            00510000
005200     05  RPT-DET-USERNAME    PIC X(20).                          00520000
005300     05  RPT-DET-INCOME      PIC ---,---,---,--9.99.             00530000
005400     05  RPT-DET-EXPENSE     PIC ---,---,---,--9.99.             00540000
005500     05  RPT-DET-INVESTED    PIC ---,---,---,--9.99.             00550000
005600     05  RPT-DET-RESERVED    PIC ---,---,---,--9.99.             00560000
005700     05  RPT-DET-BUDGET      PIC ---,---,---,--9.99.             00570000
005800     05  RPT-DET-BUDGET-AG   PIC ---,---,---,--9.99.             00580000
005900     05  FILLER              PIC X(03)  VALUE SPACES.            00590000
006000*                                                                 00600000
006100 01  RPT-REJECT-LINE.                                             00610000
006200     05  FILLER              PIC X(02)  VALUE SPACES.            00620000
006300     05  FILLER              PIC X(11)  VALUE '** REJECT *'.     00630000
006400     05  RPT-REJ-REASON      PIC X(02).                          00640000
006500     05  FILLER              PIC X(01)  VALUE SPACES.            00650000
006600     05  RPT-REJ-FILE        PIC X(07).                          00660000
006700     05  FILLER              PIC X(01)  VALUE SPACES.            00670000
006800     05  RPT-REJ-TRAN-ID     PIC ZZZZZZZZ9.                      00680000
006900     05  FILLER              PIC X(01)  VALUE SPACES.            00690000
007000     05  RPT-REJ-USER-ID     PIC ZZZZZZZZ9.                      00700000
007100     05  FILLER              PIC X(01)  VALUE SPACES.            00710000
007200     05  RPT-REJ-TEXT        PIC X(80).                          00720000
007300     05  FILLER              PIC X(05)  VALUE SPACES.            00730000
007400*                                                                 00740000
007500 01  RPT-GRAND-TOTAL-LINE.                                        00750000
007600     05  FILLER              PIC X(01)  VALUE SPACES.            00760000
007700     05  FILLER              PIC X(21)  VALUE 'GRAND TOTALS:        '.00770000
007800     05  RPT-GT-INCOME       PIC ---,---,---,--9.99.             00780000
007900     05  RPT-GT-EXPENSE      PIC ---,---,---,--9.99.             00790000
008000     05  RPT-GT-INVESTED     PIC ---,---,---,--9.99.             00800000
008100     05  RPT-GT-RESERVED     PIC ---,---,---,--9.99.             00810000
008200     05  RPT-GT-BUDGET       PIC ---,---,---,--9.99.             00820000
008300     05  RPT-GT-BUDGET-AG    PIC ---,---,---,--9.99.             00830000
008400     05  FILLER              PIC X(03)  VALUE SPACES.            00840000
008500*                                                                 00850000
008600*****************************************************************00860000
008700*    LAST LINE OF THE REPORT - COUNT OF TRANSACTIONS REJECTED.   *00870000
008800*****************************************************************00880000
008900 01  RPT-REJECT-TOTAL-LINE.                                       00890000
009000     05  FILLER              PIC X(01)  VALUE SPACES.            00900000
009100     05  FILLER              PIC X(28)  VALUE                    00910000
009200             'TOTAL TRANSACTIONS REJECTED:'.                     00920000
009300     05  RPT-REJECT-TOTAL-EDIT       PIC ZZZ,ZZ9.                00930000
009400     05  FILLER              PIC X(95)  VALUE SPACES.            00940000
