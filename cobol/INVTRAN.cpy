000100******************************************************************00000100
000200*                        I N V T R A N                           *00000200
000300*  INVESTMENT TRANSACTION RECORD  -  71 BYTE FIXED SEQUENTIAL    *00000300
000400*  ONE ENTRY PER INVESTMENT PURCHASE POSTED AGAINST A USER.      *00000400
000500*  INV-DATE CARRIES A REDEFINES IN WORKING-STORAGE (SEE INVSVC)  *00000500
000600*  SO THE PURCHASE YEAR/MONTH/DAY CAN BE PULLED APART WITHOUT    *00000600
000700*  UNSTRING.                                                     *00000700
000800*                                                                *00000800
000900*  06/02/90  RJP  ORIGINAL LAYOUT                                *00000900
001000*  09/18/96  RJP  ADDED COMMODITIES AND OTHER ASSET TYPES        *00001000
001100*  08/10/26  DKS  ADDED RESERVE FILLER, SHOP STANDARD (TR-3142)  *00001100
001200******************************************************************00001200
001300 01  INV-RECORD.                                                  00001300
001400     05  INV-ID                          PIC 9(09).               00001400
001500     05  INV-USER-ID                     PIC 9(09).               00001500
001600     05  INV-ASSET-TYPE                  PIC X(14).               00001600
001700         88  INV-ASSET-GOLD              VALUE 'GOLD'.            00001700
001800         88  INV-ASSET-STOCK             VALUE 'STOCK'.           00001800
001900         88  INV-ASSET-BONDS             VALUE 'BONDS'.           00001900
002000         88  INV-ASSET-REAL-ESTATE       VALUE 'REAL_ESTATE'.     00002000
002100         88  INV-ASSET-CRYPTO            VALUE 'CRYPTOCURRENCY'.  00002100
002200         88  INV-ASSET-COMMODITIES       VALUE 'COMMODITIES'.     00002200
002300         88  INV-ASSET-OTHER             VALUE 'OTHER'.           00002300
002400     05  INV-AMOUNT-INVESTED             PIC S9(11)V99.           00002400
002500     05  INV-CURRENT-VALUE               PIC S9(11)V99.           00002500
002600     05  INV-DATE                        PIC 9(08).               00002600
002700     05  FILLER                          PIC X(05).               00002700
