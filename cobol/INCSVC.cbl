000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID.     INCSVC.                                          00000200
000300 AUTHOR.         R J PALOMA.                                      00000300
000400 INSTALLATION.   HOUSEHOLD BUDGET SYSTEMS GROUP.                  00000400
000500 DATE-WRITTEN.   05/12/89.                                        00000500
000600 DATE-COMPILED.                                                   00000600
000700 SECURITY.       NON-CONFIDENTIAL.                                00000700
000800***************************************************************** 00000800
000900*  INCSVC - INCOME POSTING SERVICE.                             * 00000900
001000*                                                                *00001000
001100*  CALLED ONCE PER INCOME-RECORD READ BY BUDGRUN 300-PROCESS-   * 00001100
001200*  INCOME-FILE.  VALIDATES THE CUSTOM-TYPE/CUSTOM-FREQUENCY     * 00001200
001300*  RULES THROUGH CUSFVAL AND THE USER'S EXISTENCE THROUGH       * 00001300
001400*  USRSVC, THEN ADDS THE INCOME AMOUNT TO THE USER'S BUDGET AND * 00001400
001500*  ROLLS THE PER-USER INCOME TOTAL AND COUNT FORWARD IN THE     * 00001500
001600*  TABLE.  ALSO WORKS OUT THE NEXT RENEWAL DATE FOR THE CALLER  * 00001600
001700*  WHEN ASKED, USING THE SHOP-STANDARD CALENDAR-MONTH TABLE.    * 00001700
001800*                                                                *00001800
001900*  CALLING CONVENTION - CALL 'INCSVC' USING WS-USER-TABLE       * 00001900
002000*                            WS-SVC-INTERFACE INC-RECORD.       * 00002000
002100*     WS-SVC-OP-CODE = 'PT' POST INCOME, 'RD' COMPUTE NEXT      * 00002100
002200*     RENEWAL DATE (WS-TARGET-DATE-N IN/OUT).  RETURN CODES     * 00002200
002300*     COME BACK IN WS-SVC-RETURN-CODE - '00' OK, '01' USER NOT  * 00002300
002400*     FOUND, '03' BAD CUSTOM FIELD.                             * 00002400
002500*                                                                *00002500
002600*  CHANGE LOG                                                     00002600
002700*  ---------------------------------------------------------      00002700
002800*  05/12/89  RJP  ORIGINAL                                      * 00002800
002900*  07/30/95  RJP  ADDED CUSTOM FREQUENCY RENEWAL COMPUTATION    * 00002900
003000*  09/18/96  RJP  MOVED CUSTOM-FIELD CHECKS OUT TO CUSFVAL      * 00003000
003100*  11/09/98  DKS  Y2K REVIEW - RUN DATE NOW CCYY, RENEWAL MATH  * 00003100
003200*                     CHECKED AGAINST CENTURY ROLLOVER, OK      * 00003200
003300*  04/03/01  DKS  QUARTERLY RENEWAL NOW ADDS 3 WHOLE MONTHS     * 00003300
003400*                     RATHER THAN 90 DAYS, PER AUDIT REQUEST    * 00003400
003500*  08/19/02  DKS  DAILY/WEEKLY/CUSTOM RENEWAL NOW WALKS THE     * 00003500
003600*                     CALENDAR TABLE INSTEAD OF ASSUMING A      * 00003600
003700*                     30-DAY MONTH - FIXED WRONG NEXT-DATE ON   * 00003700
003800*                     BILLS DUE NEAR MONTH END                  * 00003800
003900*  08/10/26  DKS  WS-USER-TABLE NOW PASSED IN FROM BUDGRUN AS A * 00003900
004000*                     PARAMETER INSTEAD OF A PRIVATE COPY - IT  * 00004000
004100*                     WAS NOT PERSISTING BACK TO CALLER (TR-3140) 00004100
004200*  08/10/26  DKS  SPLIT WS-INC-WORK INTO STANDALONE 77-LEVELS,  * 00004200
004300*                     SHOP STANDARD FOR ONE-OF-A-KIND SCALARS   * 00004300
004400*                     (TR-3143)                                 * 00004400
004500***************************************************************** 00004500
004600                                                                  00004600
004700 ENVIRONMENT DIVISION.                                            00004700
004800 CONFIGURATION SECTION.                                           00004800
004900 SOURCE-COMPUTER.  IBM-370.                                       00004900
005000 OBJECT-COMPUTER.  IBM-370.                                       00005000
005100 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                            00005100
005200                                                                  00005200
005300 DATA DIVISION.                                                   00005300
005400 WORKING-STORAGE SECTION.                                         00005400
005500 77  WS-INC-MONTHS-TO-ADD            PIC S9(03)    COMP-3.        00005500
005600 77  WS-INC-DAYS-TO-ADD              PIC S9(07)    COMP-3.        00005600
005700 77  WS-INC-DAYS-IN-MO               PIC S9(03)    COMP-3.        00005700
005800 77  WS-INC-DIV-RESULT               PIC S9(07)    COMP.          00005800
005900 77  WS-INC-DIV-REMAINDER            PIC S9(07)    COMP.          00005900
006000                                                                  00006000
006100 LINKAGE SECTION.                                                 00006100
006200***************************************************************** 00006200
006300*    COMMON WORK AREA - USER TABLE, CALL INTERFACE, CALENDAR    * 00006300
006400*    TABLE.  IN LINKAGE SO THIS IS BUDGRUN'S OWN TABLE.         * 00006400
006500***************************************************************** 00006500
006600 COPY BUDGWORK.                                                   00006600
006700                                                                  00006700
006800 COPY INCTRAN.                                                    00006800
006900                                                                  00006900
007000***************************************************************** 00007000
007100 PROCEDURE DIVISION USING WS-USER-TABLE WS-SVC-INTERFACE          00007100
007200                         INC-RECORD.                              00007200
007300***************************************************************** 00007300
007400                                                                  00007400
007500 0000-MAIN.                                                       00007500
007600    EVALUATE TRUE                                                 00007600
007700        WHEN WS-OP-POST-TRANSACTION                               00007700
007800            PERFORM 1000-POST-INCOME THRU 1000-EXIT               00007800
007900        WHEN WS-OP-RENEW-DATE                                     00007900
008000            PERFORM 3000-COMPUTE-NEXT-RENEWAL                     00008000
008100               THRU 3000-EXIT                                     00008100
008200        WHEN OTHER                                                00008200
008300            MOVE '03' TO WS-SVC-RETURN-CODE                       00008300
008400    END-EVALUATE                                                  00008400
008500    GOBACK.                                                       00008500
008600                                                                  00008600
008700 1000-POST-INCOME.                                                00008700
008800    MOVE INC-USER-ID TO WS-SVC-USER-ID.                           00008800
008900    MOVE 'N' TO WS-SVC-CUSTOM-FLAG.                               00008900
009000    IF INC-TYPE-CUSTOM                                            00009000
009100        MOVE 'Y' TO WS-SVC-CUSTOM-FLAG                            00009100
009200    END-IF.                                                       00009200
009300    MOVE INC-CUSTOM-TYPE TO WS-SVC-CUSTOM-TEXT.                   00009300
009400    MOVE 'CT' TO WS-SVC-OP-CODE.                                  00009400
009500    CALL 'CUSFVAL' USING WS-SVC-INTERFACE.                        00009500
009600    IF NOT WS-SVC-OK                                              00009600
009700        GO TO 1000-EXIT                                           00009700
009800    END-IF.                                                       00009800
009900    MOVE 'N' TO WS-SVC-CUSTOM-FLAG.                               00009900
010000    IF INC-FREQ-CUSTOM                                            00010000
010100        MOVE 'Y' TO WS-SVC-CUSTOM-FLAG                            00010100
010200    END-IF.                                                       00010200
010300    MOVE INC-CUSTOM-FREQ-DAYS TO WS-SVC-CUSTOM-DAYS.              00010300
010400    MOVE 'CF' TO WS-SVC-OP-CODE.                                  00010400
010500    CALL 'CUSFVAL' USING WS-SVC-INTERFACE.                        00010500
010600    IF NOT WS-SVC-OK                                              00010600
010700        GO TO 1000-EXIT                                           00010700
010800    END-IF.                                                       00010800
010900    MOVE INC-USER-ID TO WS-SVC-USER-ID.                           00010900
011000    MOVE 'LU' TO WS-SVC-OP-CODE.                                  00011000
011100    CALL 'USRSVC' USING WS-USER-TABLE WS-SVC-INTERFACE.           00011100
011200    IF NOT WS-SVC-OK                                              00011200
011300        GO TO 1000-EXIT                                           00011300
011400    END-IF.                                                       00011400
011500    MOVE INC-AMOUNT TO WS-SVC-AMOUNT.                             00011500
011600    MOVE 'AB' TO WS-SVC-OP-CODE.                                  00011600
011700    CALL 'USRSVC' USING WS-USER-TABLE WS-SVC-INTERFACE.           00011700
011800    IF WS-SVC-OK                                                  00011800
011900        ADD INC-AMOUNT TO WS-USR-INCOME-TOTAL (IDX-USER)          00011900
012000        ADD 1 TO WS-USR-INCOME-COUNT (IDX-USER)                   00012000
012100    END-IF.                                                       00012100
012200 1000-EXIT.                                                       00012200
012300    EXIT.                                                         00012300
012400                                                                  00012400
012500 3000-COMPUTE-NEXT-RENEWAL.                                       00012500
012600*    WS-TARGET-DATE-N COMES IN HOLDING THE START DATE, GOES OUT   00012600
012700*    HOLDING THE NEXT OCCURRENCE.  ONCE HAS NO NEXT OCCURRENCE -  00012700
012800*    THE CALLER IS EXPECTED NOT TO ASK FOR ONE.                   00012800
012900    MOVE ZERO TO WS-INC-MONTHS-TO-ADD WS-INC-DAYS-TO-ADD.         00012900
013000    EVALUATE TRUE                                                 00013000
013100        WHEN INC-FREQ-DAILY                                       00013100
013200            MOVE 1 TO WS-INC-DAYS-TO-ADD                          00013200
013300        WHEN INC-FREQ-WEEKLY                                      00013300
013400            MOVE 7 TO WS-INC-DAYS-TO-ADD                          00013400
013500        WHEN INC-FREQ-MONTHLY                                     00013500
013600            MOVE 1 TO WS-INC-MONTHS-TO-ADD                        00013600
013700        WHEN INC-FREQ-QUARTERLY                                   00013700
013800            MOVE 3 TO WS-INC-MONTHS-TO-ADD                        00013800
013900        WHEN INC-FREQ-ANNUAL                                      00013900
014000            MOVE 12 TO WS-INC-MONTHS-TO-ADD                       00014000
014100        WHEN INC-FREQ-CUSTOM                                      00014100
014200            MOVE INC-CUSTOM-FREQ-DAYS TO WS-INC-DAYS-TO-ADD       00014200
014300        WHEN OTHER                                                00014300
014400            CONTINUE                                              00014400
014500    END-EVALUATE.                                                 00014500
014600    IF WS-INC-MONTHS-TO-ADD > ZERO                                00014600
014700        PERFORM 3200-ADD-MONTHS THRU 3200-EXIT                    00014700
014800    END-IF.                                                       00014800
014900    IF WS-INC-DAYS-TO-ADD > ZERO                                  00014900
015000        PERFORM 3100-ADD-DAYS THRU 3100-EXIT                      00015000
015100    END-IF.                                                       00015100
015200 3000-EXIT.                                                       00015200
015300    EXIT.                                                         00015300
015400                                                                  00015400
015500 3100-ADD-DAYS.                                                   00015500
015600*    WALK THE DAY COUNTER FORWARD ONE MONTH-END AT A TIME - NO    00015600
015700*    INTRINSIC FUNCTION IN THIS SHOP'S COMPILER, SO THE CARRY     00015700
015800*    INTO MONTH AND YEAR IS DONE BY HAND AGAINST THE CALENDAR     00015800
015900*    TABLE IN BUDGWORK.                                           00015900
016000    ADD WS-INC-DAYS-TO-ADD TO WS-TARGET-DD.                       00016000
016100    PERFORM 3110-NORMALIZE-ONE-MONTH THRU 3110-EXIT               00016100
016200        UNTIL WS-TARGET-DD NOT > WS-INC-DAYS-IN-MO.               00016200
016300 3100-EXIT.                                                       00016300
016400    EXIT.                                                         00016400
016500                                                                  00016500
016600 3110-NORMALIZE-ONE-MONTH.                                        00016600
016700    PERFORM 3120-GET-DAYS-IN-MONTH THRU 3120-EXIT.                00016700
016800    IF WS-TARGET-DD > WS-INC-DAYS-IN-MO                           00016800
016900        SUBTRACT WS-INC-DAYS-IN-MO FROM WS-TARGET-DD              00016900
017000        ADD 1 TO WS-TARGET-MM                                     00017000
017100        IF WS-TARGET-MM > 12                                      00017100
017200            MOVE 1 TO WS-TARGET-MM                                00017200
017300            ADD 1 TO WS-TARGET-CCYY                               00017300
017400        END-IF                                                    00017400
017500    END-IF.                                                       00017500
017600 3110-EXIT.                                                       00017600
017700    EXIT.                                                         00017700
017800                                                                  00017800
017900 3120-GET-DAYS-IN-MONTH.                                          00017900
018000    SET IDX-DIM TO WS-TARGET-MM.                                  00018000
018100    MOVE WS-DAYS-IN-MONTH-ENTRY (IDX-DIM)                         00018100
018200            TO WS-INC-DAYS-IN-MO.                                 00018200
018300    IF WS-TARGET-MM = 2                                           00018300
018400        PERFORM 3130-CHECK-LEAP-YEAR THRU 3130-EXIT               00018400
018500    END-IF.                                                       00018500
018600 3120-EXIT.                                                       00018600
018700    EXIT.                                                         00018700
018800                                                                  00018800
018900 3130-CHECK-LEAP-YEAR.                                            00018900
019000    MOVE 28 TO WS-INC-DAYS-IN-MO.                                 00019000
019100    DIVIDE WS-TARGET-CCYY BY 4 GIVING WS-INC-DIV-RESULT           00019100
019200            REMAINDER WS-INC-DIV-REMAINDER.                       00019200
019300    IF WS-INC-DIV-REMAINDER = ZERO                                00019300
019400        MOVE 29 TO WS-INC-DAYS-IN-MO                              00019400
019500        DIVIDE WS-TARGET-CCYY BY 100 GIVING WS-INC-DIV-RESULT     00019500
019600                REMAINDER WS-INC-DIV-REMAINDER                    00019600
019700        IF WS-INC-DIV-REMAINDER = ZERO                            00019700
019800            MOVE 28 TO WS-INC-DAYS-IN-MO                          00019800
019900            DIVIDE WS-TARGET-CCYY BY 400 GIVING WS-INC-DIV-RESULT 00019900
020000                    REMAINDER WS-INC-DIV-REMAINDER                00020000
020100            IF WS-INC-DIV-REMAINDER = ZERO                        00020100
020200                MOVE 29 TO WS-INC-DAYS-IN-MO                      00020200
020300            END-IF                                                00020300
020400        END-IF                                                    00020400
020500    END-IF.                                                       00020500
020600 3130-EXIT.                                                       00020600
020700    EXIT.                                                         00020700
020800                                                                  00020800
020900 3200-ADD-MONTHS.                                                 00020900
021000    ADD WS-INC-MONTHS-TO-ADD TO WS-TARGET-MM.                     00021000
021100    PERFORM 3210-ROLL-MONTHS THRU 3210-EXIT                       00021100
021200        UNTIL WS-TARGET-MM NOT > 12.                              00021200
021300 3200-EXIT.                                                       00021300
021400    EXIT.                                                         00021400
021500                                                                  00021500
021600 3210-ROLL-MONTHS.                                                00021600
021700    SUBTRACT 12 FROM WS-TARGET-MM.                                00021700
021800    ADD 1 TO WS-TARGET-CCYY.                                      00021800
021900 3210-EXIT.                                                       00021900
022000    EXIT.                                                         00022000
