000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID.     USRSVC.                                          00000200
000300 AUTHOR.         R J PALOMA.                                      00000300
000400 INSTALLATION.   HOUSEHOLD BUDGET SYSTEMS GROUP.                  00000400
000500 DATE-WRITTEN.   05/12/89.                                        00000500
000600 DATE-COMPILED.                                                   00000600
000700 SECURITY.       NON-CONFIDENTIAL.                                00000700
000800***************************************************************** 00000800
000900*  USRSVC - USER BUDGET ENGINE.                                 * 00000900
001000*                                                                *00001000
001100*  HOLDS THE ONLY LOGIC IN THE SYSTEM THAT MOVES MONEY IN OR OUT* 00001100
001200*  OF A USER'S BUDGET OR BUDGET-AFTER-GOALS BALANCE, AND THE    * 00001200
001300*  ONLY LOGIC THAT SEARCHES THE IN-MEMORY USER TABLE BUILT BY   * 00001300
001400*  BUDGRUN.  EVERY OTHER SERVICE (INCSVC, EXPSVC, INVSVC,       * 00001400
001500*  SGLSVC) CALLS IN HERE RATHER THAN TOUCHING WS-USER-TABLE     * 00001500
001600*  DIRECTLY, SO THE PROPORTIONAL BUDGET-AFTER-GOALS RULE IS     * 00001600
001700*  APPLIED CONSISTENTLY NO MATTER WHICH TRANSACTION CAUSED THE  * 00001700
001800*  CHANGE.                                                      * 00001800
001900*                                                                *00001900
002000*  CALLING CONVENTION - CALL 'USRSVC' USING WS-USER-TABLE       * 00002000
002100*                                          WS-SVC-INTERFACE.    * 00002100
002200*     LU  - LOOKUP-USER.  WS-SVC-USER-ID IN, IDX-USER SET ON    * 00002200
002300*           A '00' RETURN, RETURN '01' IF NOT ON FILE.          * 00002300
002400*     AB  - ADD-TO-BUDGET.  WS-SVC-USER-ID / WS-SVC-AMOUNT IN.  * 00002400
002500*     CB  - CUT-FROM-BUDGET.  SAME, SUBTRACTS.                  * 00002500
002600*     AG  - ADD-TO-BUDGET-AFTER-GOALS (BUDGET-AFTER-GOALS ONLY).* 00002600
002700*     CG  - CUT-FROM-BUDGET-AFTER-GOALS (BUDGET-AFTER-GOALS ONLY) 00002700
002800*  AB/CB RETURN '01' IF THE USER IS NOT ON FILE.  NONE OF THE   * 00002800
002900*  FOUR POSTING OPERATIONS CHECK SUFFICIENT FUNDS - THAT IS THE * 00002900
003000*  CALLING SERVICE'S JOB (SEE INVSVC 2000-CHECK-FUNDS).         * 00003000
003100*                                                                *00003100
003200*  CHANGE LOG                                                     00003200
003300*  ---------------------------------------------------------      00003300
003400*  05/12/89  RJP  ORIGINAL                                      * 00003400
003500*  02/23/94  RJP  ADDED AG/CG OPS FOR SAVINGS GOAL POSTING      * 00003500
003600*  09/18/96  RJP  REWORKED BINARY SEARCH - TABLE NOW LOADED     * 00003600
003700*                     SORTED BY BUDGRUN, NO MORE LINEAR SCAN    * 00003700
003800*  11/09/98  DKS  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE,   * 00003800
003900*                     NO CHANGES REQUIRED                         00003900
004000*  04/03/01  DKS  4-DECIMAL INTERMEDIATE RATIO ON THE PROPORTION* 00004000
004100*                     RULE, PER AUDIT FINDING ON ROUNDING DRIFT * 00004100
004200*  08/10/26  DKS  WS-USER-TABLE NOW PASSED IN FROM BUDGRUN AS A * 00004200
004300*                     PARAMETER INSTEAD OF A PRIVATE COPY - IT  * 00004300
004400*                     WAS NOT PERSISTING BACK TO CALLER (TR-3140) 00004400
004500*  08/10/26  DKS  SPLIT WS-USV-WORK INTO STANDALONE 77-LEVELS,  * 00004500
004600*                     SHOP STANDARD FOR ONE-OF-A-KIND SCALARS   * 00004600
004700*                     (TR-3143)                                 * 00004700
004800***************************************************************** 00004800
004900                                                                  00004900
005000 ENVIRONMENT DIVISION.                                            00005000
005100 CONFIGURATION SECTION.                                           00005100
005200 SOURCE-COMPUTER.  IBM-370.                                       00005200
005300 OBJECT-COMPUTER.  IBM-370.                                       00005300
005400 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                            00005400
005500                                                                  00005500
005600 DATA DIVISION.                                                   00005600
005700 WORKING-STORAGE SECTION.                                         00005700
005800 77  WS-USV-LOW                      PIC S9(4)      COMP.         00005800
005900 77  WS-USV-HIGH                     PIC S9(4)      COMP.         00005900
006000 77  WS-USV-MID                      PIC S9(4)      COMP.         00006000
006100 77  WS-USV-FOUND-SW                 PIC X(01)      VALUE 'N'.    00006100
006200     88  WS-USV-FOUND                VALUE 'Y'.                   00006200
006300 77  WS-USV-OLD-BUDGET               PIC S9(11)V99.               00006300
006400 77  WS-USV-NEW-BUDGET               PIC S9(11)V99.               00006400
006500 77  WS-USV-RATIO                    PIC S9(5)V9(4) COMP-3.       00006500
006600                                                                  00006600
006700 LINKAGE SECTION.                                                 00006700
006800***************************************************************** 00006800
006900*    COMMON WORK AREA - USER TABLE AND CALL INTERFACE.  IN      * 00006900
007000*    LINKAGE SO THIS IS BUDGRUN'S OWN TABLE, NOT A PRIVATE COPY.* 00007000
007100***************************************************************** 00007100
007200 COPY BUDGWORK.                                                   00007200
007300                                                                  00007300
007400***************************************************************** 00007400
007500 PROCEDURE DIVISION USING WS-USER-TABLE WS-SVC-INTERFACE.         00007500
007600***************************************************************** 00007600
007700                                                                  00007700
007800 0000-MAIN.                                                       00007800
007900     EVALUATE TRUE                                                00007900
008000         WHEN WS-OP-LOOKUP-USER                                   00008000
008100             PERFORM 2300-LOOKUP-USER THRU 2300-EXIT              00008100
008200         WHEN WS-OP-ADD-BUDGET                                    00008200
008300             PERFORM 2000-ADD-TO-BUDGET THRU 2000-EXIT            00008300
008400         WHEN WS-OP-CUT-BUDGET                                    00008400
008500             PERFORM 2100-CUT-FROM-BUDGET THRU 2100-EXIT          00008500
008600         WHEN WS-OP-ADD-BUDGET-AFTER-GOALS                        00008600
008700             PERFORM 2400-ADD-BUDGET-AFTER-GOALS                  00008700
008800                THRU 2400-EXIT                                    00008800
008900         WHEN WS-OP-CUT-BUDGET-AFTER-GOALS                        00008900
009000             PERFORM 2500-CUT-BUDGET-AFTER-GOALS                  00009000
009100                THRU 2500-EXIT                                    00009100
009200         WHEN OTHER                                               00009200
009300             MOVE '01' TO WS-SVC-RETURN-CODE                      00009300
009400     END-EVALUATE                                                 00009400
009500     GOBACK.                                                      00009500
009600                                                                  00009600
009700 2000-ADD-TO-BUDGET.                                              00009700
009800     PERFORM 2300-LOOKUP-USER THRU 2300-EXIT.                     00009800
009900     IF WS-SVC-OK                                                 00009900
010000         MOVE WS-USR-BUDGET (IDX-USER) TO WS-USV-OLD-BUDGET       00010000
010100         COMPUTE WS-USV-NEW-BUDGET ROUNDED =                      00010100
010200                 WS-USV-OLD-BUDGET + WS-SVC-AMOUNT                00010200
010300         PERFORM 2200-ADJUST-BUDGET-AFTER-GOALS                   00010300
010400            THRU 2200-EXIT                                        00010400
010500         MOVE WS-USV-NEW-BUDGET TO WS-USR-BUDGET (IDX-USER)       00010500
010600     END-IF.                                                      00010600
010700 2000-EXIT.                                                       00010700
010800     EXIT.                                                        00010800
010900                                                                  00010900
011000 2100-CUT-FROM-BUDGET.                                            00011000
011100     PERFORM 2300-LOOKUP-USER THRU 2300-EXIT.                     00011100
011200     IF WS-SVC-OK                                                 00011200
011300         MOVE WS-USR-BUDGET (IDX-USER) TO WS-USV-OLD-BUDGET       00011300
011400         COMPUTE WS-USV-NEW-BUDGET ROUNDED =                      00011400
011500                 WS-USV-OLD-BUDGET - WS-SVC-AMOUNT                00011500
011600         PERFORM 2200-ADJUST-BUDGET-AFTER-GOALS                   00011600
011700            THRU 2200-EXIT                                        00011700
011800         MOVE WS-USV-NEW-BUDGET TO WS-USR-BUDGET (IDX-USER)       00011800
011900     END-IF.                                                      00011900
012000 2100-EXIT.                                                       00012000
012100     EXIT.                                                        00012100
012200                                                                  00012200
012300 2200-ADJUST-BUDGET-AFTER-GOALS.                                  00012300
012400*    WHEN BUDGET AND BUDGET-AFTER-GOALS WERE EQUAL BEFORE THE     00012400
012500*    CHANGE (NO GOALS RESERVED), THEY STAY EQUAL.  OTHERWISE      00012500
012600*    SCALE BUDGET-AFTER-GOALS BY THE SAME RATIO THE BUDGET        00012600
012700*    ITSELF JUST MOVED, CARRYING 4 DECIMAL PLACES ON THE RATIO    00012700
012800*    BEFORE ROUNDING THE FINAL RESULT TO 2.                       00012800
012900     IF WS-USV-OLD-BUDGET = WS-USR-BUDGET-AFTER-GOALS (IDX-USER)  00012900
013000         MOVE WS-USV-NEW-BUDGET                                   00013000
013100                 TO WS-USR-BUDGET-AFTER-GOALS (IDX-USER)          00013100
013200     ELSE                                                         00013200
013300         IF WS-USV-OLD-BUDGET = ZERO                              00013300
013400             MOVE WS-USV-NEW-BUDGET                               00013400
013500                 TO WS-USR-BUDGET-AFTER-GOALS (IDX-USER)          00013500
013600         ELSE                                                     00013600
013700             COMPUTE WS-USV-RATIO ROUNDED =                       00013700
013800                 WS-USR-BUDGET-AFTER-GOALS (IDX-USER)             00013800
013900                     / WS-USV-OLD-BUDGET                          00013900
014000             COMPUTE WS-USR-BUDGET-AFTER-GOALS (IDX-USER)         00014000
014100                     ROUNDED =                                    00014100
014200                 WS-USV-RATIO * WS-USV-NEW-BUDGET                 00014200
014300         END-IF                                                   00014300
014400     END-IF.                                                      00014400
014500 2200-EXIT.                                                       00014500
014600     EXIT.                                                        00014600
014700                                                                  00014700
014800 2300-LOOKUP-USER.                                                00014800
014900*    BINARY CHOP OVER WS-USER-TABLE, LOADED SORTED BY USR-ID      00014900
015000*    ONCE AT THE START OF THE RUN BY BUDGRUN 200-LOAD-USERS.      00015000
015100     MOVE '00' TO WS-SVC-RETURN-CODE.                             00015100
015200     MOVE 'N' TO WS-USV-FOUND-SW.                                 00015200
015300     MOVE 1 TO WS-USV-LOW.                                        00015300
015400     MOVE WS-USER-COUNT TO WS-USV-HIGH.                           00015400
015500     PERFORM 2310-BINARY-CHOP-STEP THRU 2310-EXIT                 00015500
015600         UNTIL WS-USV-LOW > WS-USV-HIGH                           00015600
015700            OR WS-USV-FOUND.                                      00015700
015800     IF NOT WS-USV-FOUND                                          00015800
015900         MOVE '01' TO WS-SVC-RETURN-CODE                          00015900
016000     END-IF.                                                      00016000
016100 2300-EXIT.                                                       00016100
016200     EXIT.                                                        00016200
016300                                                                  00016300
016400 2310-BINARY-CHOP-STEP.                                           00016400
016500     COMPUTE WS-USV-MID =                                         00016500
016600             (WS-USV-LOW + WS-USV-HIGH) / 2.                      00016600
016700     SET IDX-USER TO WS-USV-MID.                                  00016700
016800     IF WS-USR-ID (IDX-USER) = WS-SVC-USER-ID                     00016800
016900         MOVE 'Y' TO WS-USV-FOUND-SW                              00016900
017000     ELSE                                                         00017000
017100         IF WS-USR-ID (IDX-USER) < WS-SVC-USER-ID                 00017100
017200             COMPUTE WS-USV-LOW = WS-USV-MID + 1                  00017200
017300         ELSE                                                     00017300
017400             COMPUTE WS-USV-HIGH = WS-USV-MID - 1                 00017400
017500         END-IF                                                   00017500
017600     END-IF.                                                      00017600
017700 2310-EXIT.                                                       00017700
017800     EXIT.                                                        00017800
017900                                                                  00017900
018000 2400-ADD-BUDGET-AFTER-GOALS.                                     00018000
018100*    USED ONLY WHEN A SAVINGS GOAL IS REMOVED - THE RESERVE IS    00018100
018200*    RECOMPUTED BY SGLSVC AND ADDED STRAIGHT BACK, BUDGET ITSELF  00018200
018300*    DOES NOT MOVE.                                               00018300
018400     PERFORM 2300-LOOKUP-USER THRU 2300-EXIT.                     00018400
018500     IF WS-SVC-OK                                                 00018500
018600         COMPUTE WS-USR-BUDGET-AFTER-GOALS (IDX-USER) ROUNDED =   00018600
018700             WS-USR-BUDGET-AFTER-GOALS (IDX-USER) + WS-SVC-AMOUNT 00018700
018800     END-IF.                                                      00018800
018900 2400-EXIT.                                                       00018900
019000     EXIT.                                                        00019000
019100                                                                  00019100
019200 2500-CUT-BUDGET-AFTER-GOALS.                                     00019200
019300*    USED WHEN A SAVINGS GOAL IS POSTED - THE RESERVE COMES OUT   00019300
019400*    OF BUDGET-AFTER-GOALS ONLY, BUDGET ITSELF DOES NOT MOVE.     00019400
019500     PERFORM 2300-LOOKUP-USER THRU 2300-EXIT.                     00019500
019600     IF WS-SVC-OK                                                 00019600
019700         COMPUTE WS-USR-BUDGET-AFTER-GOALS (IDX-USER) ROUNDED =   00019700
019800             WS-USR-BUDGET-AFTER-GOALS (IDX-USER) - WS-SVC-AMOUNT 00019800
019900     END-IF.                                                      00019900
020000 2500-EXIT.                                                       00020000
020100     EXIT.                                                        00020100
