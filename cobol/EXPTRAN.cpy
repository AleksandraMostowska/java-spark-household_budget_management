000100******************************************************************00000100
000200*                        E X P T R A N                           *00000200
000300*  EXPENSE TRANSACTION RECORD  -  115 BYTE FIXED SEQUENTIAL      *00000300
000400*  ONE ENTRY PER EXPENSE POSTED AGAINST A USER'S BUDGET.         *00000400
000500*                                                                *00000500
000600*  05/12/89  RJP  ORIGINAL LAYOUT                                *00000600
000700*  07/30/95  RJP  ADDED EXP-CUSTOM-FREQ-DAYS FOR CUSTOM RENEWALS *00000700
000800*  03/14/01  DKS  ADDED PETS/VACATION/HOBBIES/GIFTS CATEGORIES   *00000800
000900*  08/10/26  DKS  ADDED RESERVE FILLER, SHOP STANDARD (TR-3142)  *00000900
001000******************************************************************00001000
001100 01  EXP-RECORD.                                                  00001100
001200     05  EXP-ID                          PIC 9(09).               00001200
001300     05  EXP-USER-ID                     PIC 9(09).               00001300
001400     05  EXP-TYPE                        PIC X(14).               00001400
001500         88  EXP-TYPE-GROCERIES          VALUE 'GROCERIES'.       00001500
001600         88  EXP-TYPE-RENT               VALUE 'RENT'.            00001600
001700         88  EXP-TYPE-UTILITIES          VALUE 'UTILITIES'.       00001700
001800         88  EXP-TYPE-TRANSPORT          VALUE 'TRANSPORT'.       00001800
001900         88  EXP-TYPE-ENTERTAINMENT      VALUE 'ENTERTAINMENT'.   00001900
002000         88  EXP-TYPE-HEALTH             VALUE 'HEALTH'.          00002000
002100         88  EXP-TYPE-INSURANCE          VALUE 'INSURANCE'.       00002100
002200         88  EXP-TYPE-EDUCATION          VALUE 'EDUCATION'.       00002200
002300         88  EXP-TYPE-CLOTHING           VALUE 'CLOTHING'.        00002300
002400         88  EXP-TYPE-PERSONAL-CARE      VALUE 'PERSONAL_CARE'.   00002400
002500         88  EXP-TYPE-HOUSEHOLD          VALUE 'HOUSEHOLD'.       00002500
002600         88  EXP-TYPE-SUBSCRIPTIONS      VALUE 'SUBSCRIPTIONS'.   00002600
002700         88  EXP-TYPE-LOANS              VALUE 'LOANS'.           00002700
002800         88  EXP-TYPE-CHARITY            VALUE 'CHARITY'.         00002800
002900         88  EXP-TYPE-PETS               VALUE 'PETS'.            00002900
003000         88  EXP-TYPE-VACATION           VALUE 'VACATION'.        00003000
003100         88  EXP-TYPE-HOBBIES            VALUE 'HOBBIES'.         00003100
003200         88  EXP-TYPE-GIFTS              VALUE 'GIFTS'.           00003200
003300         88  EXP-TYPE-CUSTOM             VALUE 'CUSTOM'.          00003300
003400     05  EXP-CUSTOM-TYPE                 PIC X(20).               00003400
003500     05  EXP-DESCRIPTION                 PIC X(30).               00003500
003600     05  EXP-AMOUNT                      PIC S9(11)V99.           00003600
003700     05  EXP-FREQUENCY                   PIC X(10).               00003700
003800         88  EXP-FREQ-ONCE               VALUE 'ONCE'.            00003800
003900         88  EXP-FREQ-DAILY              VALUE 'DAILY'.           00003900
004000         88  EXP-FREQ-WEEKLY             VALUE 'WEEKLY'.          00004000
004100         88  EXP-FREQ-MONTHLY            VALUE 'MONTHLY'.         00004100
004200         88  EXP-FREQ-QUARTERLY          VALUE 'QUARTERLY'.       00004200
004300         88  EXP-FREQ-ANNUAL             VALUE 'ANNUAL'.          00004300
004400         88  EXP-FREQ-CUSTOM             VALUE 'CUSTOM'.          00004400
004500     05  EXP-CUSTOM-FREQ-DAYS            PIC 9(05).               00004500
004600     05  FILLER                          PIC X(05).               00004600
