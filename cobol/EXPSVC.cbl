000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID.     EXPSVC.                                          00000200
000300 AUTHOR.         R J PALOMA.                                      00000300
000400 INSTALLATION.   HOUSEHOLD BUDGET SYSTEMS GROUP.                  00000400
000500 DATE-WRITTEN.   05/12/89.                                        00000500
000600 DATE-COMPILED.                                                   00000600
000700 SECURITY.       NON-CONFIDENTIAL.                                00000700
000800***************************************************************** 00000800
000900*  EXPSVC - EXPENSE POSTING SERVICE.                            * 00000900
001000*                                                                *00001000
001100*  MIRRORS INCSVC IN EVERY RESPECT EXCEPT THE ARITHMETIC SIGN -  *00001100
001200*  AN EXPENSE COMES OUT OF THE BUDGET RATHER THAN GOING IN.      *00001200
001300*  CALLED ONCE PER EXPENSE-RECORD READ BY BUDGRUN 400-PROCESS-  * 00001300
001400*  EXPENSE-FILE.  VALIDATES THE CUSTOM-TYPE/CUSTOM-FREQUENCY    * 00001400
001500*  RULES THROUGH CUSFVAL AND THE USER'S EXISTENCE THROUGH       * 00001500
001600*  USRSVC, THEN CUTS THE EXPENSE AMOUNT FROM THE USER'S BUDGET  * 00001600
001700*  AND ROLLS THE PER-USER EXPENSE TOTAL FORWARD IN THE TABLE.   * 00001700
001800*  ALSO WORKS OUT THE NEXT RENEWAL DATE FOR THE CALLER WHEN     * 00001800
001900*  ASKED, USING THE SAME CALENDAR-TABLE WALK AS INCSVC.         * 00001900
002000*                                                                *00002000
002100*  CALLING CONVENTION - CALL 'EXPSVC' USING WS-USER-TABLE       * 00002100
002200*                            WS-SVC-INTERFACE EXP-RECORD.       * 00002200
002300*     WS-SVC-OP-CODE = 'PT' POST EXPENSE, 'RD' COMPUTE NEXT     * 00002300
002400*     RENEWAL DATE (WS-TARGET-DATE-N IN/OUT).  RETURN CODES     * 00002400
002500*     COME BACK IN WS-SVC-RETURN-CODE - '00' OK, '01' USER NOT  * 00002500
002600*     FOUND, '03' BAD CUSTOM FIELD.                             * 00002600
002700*                                                                *00002700
002800*  CHANGE LOG                                                     00002800
002900*  ---------------------------------------------------------      00002900
003000*  05/12/89  RJP  ORIGINAL                                      * 00003000
003100*  07/30/95  RJP  ADDED CUSTOM FREQUENCY RENEWAL COMPUTATION    * 00003100
003200*  09/18/96  RJP  MOVED CUSTOM-FIELD CHECKS OUT TO CUSFVAL      * 00003200
003300*  03/14/01  DKS  ADDED PETS/VACATION/HOBBIES/GIFTS CATEGORIES  * 00003300
003400*                     (NO CODE CHANGE HERE - SEE EXPTRAN)       * 00003400
003500*  08/19/02  DKS  DAILY/WEEKLY/CUSTOM RENEWAL NOW WALKS THE     * 00003500
003600*                     CALENDAR TABLE, SAME FIX AS INCSVC        * 00003600
003700*  08/10/26  DKS  WS-USER-TABLE NOW PASSED IN FROM BUDGRUN AS A * 00003700
003800*                     PARAMETER, NOT A PRIVATE COPY (TR-3140)   * 00003800
003900*  08/10/26  DKS  SPLIT WS-EXP-WORK INTO STANDALONE 77-LEVELS,  * 00003900
004000*                     SHOP STANDARD FOR ONE-OF-A-KIND SCALARS   * 00004000
004100*                     (TR-3143)                                 * 00004100
004200***************************************************************** 00004200
004300                                                                  00004300
004400 ENVIRONMENT DIVISION.                                            00004400
004500 CONFIGURATION SECTION.                                           00004500
004600 SOURCE-COMPUTER.  IBM-370.                                       00004600
004700 OBJECT-COMPUTER.  IBM-370.                                       00004700
004800 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                            00004800
004900                                                                  00004900
005000 DATA DIVISION.                                                   00005000
005100 WORKING-STORAGE SECTION.                                         00005100
005200 77  WS-EXP-MONTHS-TO-ADD            PIC S9(03)    COMP-3.        00005200
005300 77  WS-EXP-DAYS-TO-ADD              PIC S9(07)    COMP-3.        00005300
005400 77  WS-EXP-DAYS-IN-MO               PIC S9(03)    COMP-3.        00005400
005500 77  WS-EXP-DIV-RESULT               PIC S9(07)    COMP.          00005500
005600 77  WS-EXP-DIV-REMAINDER            PIC S9(07)    COMP.          00005600
005700                                                                  00005700
005800 LINKAGE SECTION.                                                 00005800
005900***************************************************************** 00005900
006000*    COMMON WORK AREA - USER TABLE, CALL INTERFACE, CALENDAR    * 00006000
006100*    TABLE.  IN LINKAGE SO THIS IS BUDGRUN'S OWN TABLE.         * 00006100
006200***************************************************************** 00006200
006300 COPY BUDGWORK.                                                   00006300
006400                                                                  00006400
006500 COPY EXPTRAN.                                                    00006500
006600                                                                  00006600
006700***************************************************************** 00006700
006800 PROCEDURE DIVISION USING WS-USER-TABLE WS-SVC-INTERFACE          00006800
006900                         EXP-RECORD.                              00006900
007000***************************************************************** 00007000
007100                                                                  00007100
007200 0000-MAIN.                                                       00007200
007300    EVALUATE TRUE                                                 00007300
007400        WHEN WS-OP-POST-TRANSACTION                               00007400
007500            PERFORM 1000-POST-EXPENSE THRU 1000-EXIT              00007500
007600        WHEN WS-OP-RENEW-DATE                                     00007600
007700            PERFORM 3000-COMPUTE-NEXT-RENEWAL                     00007700
007800               THRU 3000-EXIT                                     00007800
007900        WHEN OTHER                                                00007900
008000            MOVE '03' TO WS-SVC-RETURN-CODE                       00008000
008100    END-EVALUATE                                                  00008100
008200    GOBACK.                                                       00008200
008300                                                                  00008300
008400 1000-POST-EXPENSE.                                               00008400
008500    MOVE EXP-USER-ID TO WS-SVC-USER-ID.                           00008500
008600    MOVE 'N' TO WS-SVC-CUSTOM-FLAG.                               00008600
008700    IF EXP-TYPE-CUSTOM                                            00008700
008800        MOVE 'Y' TO WS-SVC-CUSTOM-FLAG                            00008800
008900    END-IF.                                                       00008900
009000    MOVE EXP-CUSTOM-TYPE TO WS-SVC-CUSTOM-TEXT.                   00009000
009100    MOVE 'CT' TO WS-SVC-OP-CODE.                                  00009100
009200    CALL 'CUSFVAL' USING WS-SVC-INTERFACE.                        00009200
009300    IF NOT WS-SVC-OK                                              00009300
009400        GO TO 1000-EXIT                                           00009400
009500    END-IF.                                                       00009500
009600    MOVE 'N' TO WS-SVC-CUSTOM-FLAG.                               00009600
009700    IF EXP-FREQ-CUSTOM                                            00009700
009800        MOVE 'Y' TO WS-SVC-CUSTOM-FLAG                            00009800
009900    END-IF.                                                       00009900
010000    MOVE EXP-CUSTOM-FREQ-DAYS TO WS-SVC-CUSTOM-DAYS.              00010000
010100    MOVE 'CF' TO WS-SVC-OP-CODE.                                  00010100
010200    CALL 'CUSFVAL' USING WS-SVC-INTERFACE.                        00010200
010300    IF NOT WS-SVC-OK                                              00010300
010400        GO TO 1000-EXIT                                           00010400
010500    END-IF.                                                       00010500
010600    MOVE EXP-USER-ID TO WS-SVC-USER-ID.                           00010600
010700    MOVE 'LU' TO WS-SVC-OP-CODE.                                  00010700
010800    CALL 'USRSVC' USING WS-USER-TABLE WS-SVC-INTERFACE.           00010800
010900    IF NOT WS-SVC-OK                                              00010900
011000        GO TO 1000-EXIT                                           00011000
011100    END-IF.                                                       00011100
011200    MOVE EXP-AMOUNT TO WS-SVC-AMOUNT.                             00011200
011300    MOVE 'CB' TO WS-SVC-OP-CODE.                                  00011300
011400    CALL 'USRSVC' USING WS-USER-TABLE WS-SVC-INTERFACE.           00011400
011500    IF WS-SVC-OK                                                  00011500
011600        ADD EXP-AMOUNT TO WS-USR-EXPENSE-TOTAL (IDX-USER)         00011600
011700    END-IF.                                                       00011700
011800 1000-EXIT.                                                       00011800
011900    EXIT.                                                         00011900
012000                                                                  00012000
012100 3000-COMPUTE-NEXT-RENEWAL.                                       00012100
012200*    WS-TARGET-DATE-N COMES IN HOLDING THE START DATE, GOES OUT   00012200
012300*    HOLDING THE NEXT OCCURRENCE.  ONCE HAS NO NEXT OCCURRENCE -  00012300
012400*    THE CALLER IS EXPECTED NOT TO ASK FOR ONE.                   00012400
012500    MOVE ZERO TO WS-EXP-MONTHS-TO-ADD WS-EXP-DAYS-TO-ADD.         00012500
012600    EVALUATE TRUE                                                 00012600
012700        WHEN EXP-FREQ-DAILY                                       00012700
012800            MOVE 1 TO WS-EXP-DAYS-TO-ADD                          00012800
012900        WHEN EXP-FREQ-WEEKLY                                      00012900
013000            MOVE 7 TO WS-EXP-DAYS-TO-ADD                          00013000
013100        WHEN EXP-FREQ-MONTHLY                                     00013100
013200            MOVE 1 TO WS-EXP-MONTHS-TO-ADD                        00013200
013300        WHEN EXP-FREQ-QUARTERLY                                   00013300
013400            MOVE 3 TO WS-EXP-MONTHS-TO-ADD                        00013400
013500        WHEN EXP-FREQ-ANNUAL                                      00013500
013600            MOVE 12 TO WS-EXP-MONTHS-TO-ADD                       00013600
013700        WHEN EXP-FREQ-CUSTOM                                      00013700
013800            MOVE EXP-CUSTOM-FREQ-DAYS TO WS-EXP-DAYS-TO-ADD       00013800
013900        WHEN OTHER                                                00013900
014000            CONTINUE                                              00014000
014100    END-EVALUATE.                                                 00014100
014200    IF WS-EXP-MONTHS-TO-ADD > ZERO                                00014200
014300        PERFORM 3200-ADD-MONTHS THRU 3200-EXIT                    00014300
014400    END-IF.                                                       00014400
014500    IF WS-EXP-DAYS-TO-ADD > ZERO                                  00014500
014600        PERFORM 3100-ADD-DAYS THRU 3100-EXIT                      00014600
014700    END-IF.                                                       00014700
014800 3000-EXIT.                                                       00014800
014900    EXIT.                                                         00014900
015000                                                                  00015000
015100 3100-ADD-DAYS.                                                   00015100
015200*    WALK THE DAY COUNTER FORWARD ONE MONTH-END AT A TIME - SEE   00015200
015300*    INCSVC 3100-ADD-DAYS FOR WHY THIS IS DONE BY HAND.           00015300
015400    ADD WS-EXP-DAYS-TO-ADD TO WS-TARGET-DD.                       00015400
015500    PERFORM 3110-NORMALIZE-ONE-MONTH THRU 3110-EXIT               00015500
015600        UNTIL WS-TARGET-DD NOT > WS-EXP-DAYS-IN-MO.               00015600
015700 3100-EXIT.                                                       00015700
015800    EXIT.                                                         00015800
015900                                                                  00015900
016000 3110-NORMALIZE-ONE-MONTH.                                        00016000
016100    PERFORM 3120-GET-DAYS-IN-MONTH THRU 3120-EXIT.                00016100
016200    IF WS-TARGET-DD > WS-EXP-DAYS-IN-MO                           00016200
016300        SUBTRACT WS-EXP-DAYS-IN-MO FROM WS-TARGET-DD              00016300
016400        ADD 1 TO WS-TARGET-MM                                     00016400
016500        IF WS-TARGET-MM > 12                                      00016500
016600            MOVE 1 TO WS-TARGET-MM                                00016600
016700            ADD 1 TO WS-TARGET-CCYY                               00016700
016800        END-IF                                                    00016800
016900    END-IF.                                                       00016900
017000 3110-EXIT.                                                       00017000
017100    EXIT.                                                         00017100
017200                                                                  00017200
017300 3120-GET-DAYS-IN-MONTH.                                          00017300
017400    SET IDX-DIM TO WS-TARGET-MM.                                  00017400
017500    MOVE WS-DAYS-IN-MONTH-ENTRY (IDX-DIM)                         00017500
017600            TO WS-EXP-DAYS-IN-MO.                                 00017600
017700    IF WS-TARGET-MM = 2                                           00017700
017800        PERFORM 3130-CHECK-LEAP-YEAR THRU 3130-EXIT               00017800
017900    END-IF.                                                       00017900
018000 3120-EXIT.                                                       00018000
018100    EXIT.                                                         00018100
018200                                                                  00018200
018300 3130-CHECK-LEAP-YEAR.                                            00018300
018400    MOVE 28 TO WS-EXP-DAYS-IN-MO.                                 00018400
018500    DIVIDE WS-TARGET-CCYY BY 4 GIVING WS-EXP-DIV-RESULT           00018500
018600            REMAINDER WS-EXP-DIV-REMAINDER.                       00018600
018700    IF WS-EXP-DIV-REMAINDER = ZERO                                00018700
018800        MOVE 29 TO WS-EXP-DAYS-IN-MO                              00018800
018900        DIVIDE WS-TARGET-CCYY BY 100 GIVING WS-EXP-DIV-RESULT     00018900
019000                REMAINDER WS-EXP-DIV-REMAINDER                    00019000
019100        IF WS-EXP-DIV-REMAINDER = ZERO                            00019100
019200            MOVE 28 TO WS-EXP-DAYS-IN-MO                          00019200
019300            DIVIDE WS-TARGET-CCYY BY 400 GIVING WS-EXP-DIV-RESULT 00019300
019400                    REMAINDER WS-EXP-DIV-REMAINDER                00019400
019500            IF WS-EXP-DIV-REMAINDER = ZERO                        00019500
019600                MOVE 29 TO WS-EXP-DAYS-IN-MO                      00019600
019700            END-IF                                                00019700
019800        END-IF                                                    00019800
019900    END-IF.                                                       00019900
020000 3130-EXIT.                                                       00020000
020100    EXIT.                                                         00020100
020200                                                                  00020200
020300 3200-ADD-MONTHS.                                                 00020300
020400    ADD WS-EXP-MONTHS-TO-ADD TO WS-TARGET-MM.                     00020400
020500    PERFORM 3210-ROLL-MONTHS THRU 3210-EXIT                       00020500
020600        UNTIL WS-TARGET-MM NOT > 12.                              00020600
020700 3200-EXIT.                                                       00020700
020800    EXIT.                                                         00020800
020900                                                                  00020900
021000 3210-ROLL-MONTHS.                                                00021000
021100    SUBTRACT 12 FROM WS-TARGET-MM.                                00021100
021200    ADD 1 TO WS-TARGET-CCYY.                                      00021200
021300 3210-EXIT.                                                       00021300
021400    EXIT.                                                         00021400
