000100*****************************************************************00010000
000200*                        U S R M S T R                           *00020000
000300*  USER MASTER RECORD  -  102 BYTE FIXED SEQUENTIAL              *00030000
000400*  ONE ENTRY PER REGISTERED USER OF THE BUDGET SYSTEM.  THE      *00040000
000500*  MASTER IS READ COMPLETE AT THE START OF THE RUN INTO THE      *00050000
000600*  IN-MEMORY TABLE (SEE BUDGWORK), UPDATED THERE BY EVERY        *00060000
000700*  TRANSACTION FILE, THEN REWRITTEN COMPLETE AT END OF RUN.      *00070000
000800*  COPY THIS MEMBER WITH REPLACING TO BUILD BOTH THE FD 01-LEVEL *00080000
000900*  AND THE TABLE-ENTRY 01-LEVEL (COPY...REPLACING TECHNIQUE, SEE *00090000
001000*  SHOP STANDARDS FOR THIS PATTERN).                             *00100000
001100*                                                                *00110000
001200*  05/12/89  RJP  ORIGINAL LAYOUT                                *00120000
001300*  02/23/94  RJP  WIDENED USR-EMAIL FOR LONGER ADDRESSES         *00130000
001400*  11/09/98  DKS  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD     *00140000
001500*****************************************************************00150000
001600 01  :TAG:-RECORD.                                               00160000
001700     05  :TAG:-ID                        PIC 9(09).              00170000
001800     05  :TAG:-USERNAME                  PIC X(20).              00180000
001900     05  :TAG:-EMAIL                     PIC X(40).              00190000
002000     05  :TAG:-ROLE                      PIC X(05).              00200000
002100         88  :TAG:-ROLE-ADMIN            VALUE 'ADMIN'.          00210000
002200         88  :TAG:-ROLE-USER             VALUE 'USER '.          00220000
002300     05  :TAG:-BUDGET                    PIC S9(11)V99.          00230000
002400     05  :TAG:-BUDGET-AFTER-GOALS        PIC S9(11)V99.          00240000
002500     05  :TAG:-ENABLED                   PIC X(01).              00250000
002600         88  :TAG:-IS-ENABLED            VALUE 'Y'.              00260000
002700         88  :TAG:-IS-DISABLED           VALUE 'N'.              00270000
002800     05  FILLER                          PIC X(01).              00280000
