000100******************************************************************00000100
000200*                        I N C T R A N                           *00000200
000300*  INCOME TRANSACTION RECORD  -  113 BYTE FIXED SEQUENTIAL       *00000300
000400*  ONE ENTRY PER INCOME POSTED AGAINST A USER'S BUDGET.  FILE    *00000400
000500*  MAY ARRIVE IN ANY ORDER - MATCHED TO THE USER TABLE BY        *00000500
000600*  INC-USER-ID, NOT BY POSITION.                                 *00000600
000700*                                                                *00000700
000800*  05/12/89  RJP  ORIGINAL LAYOUT                                *00000800
000900*  07/30/95  RJP  ADDED INC-CUSTOM-FREQ-DAYS FOR CUSTOM RENEWALS *00000900
001000*  08/10/26  DKS  ADDED RESERVE FILLER, SHOP STANDARD (TR-3142)  *00001000
001100******************************************************************00001100
001200 01  INC-RECORD.                                                  00001200
001300     05  INC-ID                          PIC 9(09).               00001300
001400     05  INC-USER-ID                     PIC 9(09).               00001400
001500     05  INC-TYPE                        PIC X(12).               00001500
001600         88  INC-TYPE-SALARY             VALUE 'SALARY'.          00001600
001700         88  INC-TYPE-BONUS              VALUE 'BONUS'.           00001700
001800         88  INC-TYPE-INVESTMENT         VALUE 'INVESTMENT'.      00001800
001900         88  INC-TYPE-RENTAL             VALUE 'RENTAL'.          00001900
002000         88  INC-TYPE-BUSINESS           VALUE 'BUSINESS'.        00002000
002100         88  INC-TYPE-DIVIDEND           VALUE 'DIVIDEND'.        00002100
002200         88  INC-TYPE-GIFT               VALUE 'GIFT'.            00002200
002300         88  INC-TYPE-CUSTOM             VALUE 'CUSTOM'.          00002300
002400     05  INC-CUSTOM-TYPE                 PIC X(20).               00002400
002500     05  INC-DESCRIPTION                 PIC X(30).               00002500
002600     05  INC-AMOUNT                      PIC S9(11)V99.           00002600
002700     05  INC-FREQUENCY                   PIC X(10).               00002700
002800         88  INC-FREQ-ONCE               VALUE 'ONCE'.            00002800
002900         88  INC-FREQ-DAILY              VALUE 'DAILY'.           00002900
003000         88  INC-FREQ-WEEKLY             VALUE 'WEEKLY'.          00003000
003100         88  INC-FREQ-MONTHLY            VALUE 'MONTHLY'.         00003100
003200         88  INC-FREQ-QUARTERLY          VALUE 'QUARTERLY'.       00003200
003300         88  INC-FREQ-ANNUAL             VALUE 'ANNUAL'.          00003300
003400         88  INC-FREQ-CUSTOM             VALUE 'CUSTOM'.          00003400
003500     05  INC-CUSTOM-FREQ-DAYS            PIC 9(05).               00003500
003600     05  FILLER                          PIC X(05).               00003600
