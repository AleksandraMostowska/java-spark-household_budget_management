000100*****************************************************************00010000
000200*                        B U D G W O R K                         *00020000
000300*  COMMON WORK AREA FOR THE HOUSEHOLD BUDGET BATCH.  COPIED BY   *00030000
000400*  THE DRIVER (BUDGRUN) INTO WORKING-STORAGE AND BY EVERY        *00040000
000500*  SERVICE SUBPROGRAM INTO LINKAGE, SO ALL SIX COMPILE UNITS     *00050000
000600*  SHARE ONE DEFINITION OF THE USER TABLE AND THE CALL INTERFACE.*00060000
000700*  THE USER TABLE IS THE "KEYED ACCESS" OF THE MASTER FILE - IT  *00070000
000800*  IS LOADED ONCE BY BUDGRUN AND SEARCHED BY BINARY CHOP IN      *00080000
000900*  USRSVC RATHER THAN RE-READING THE MASTER FOR EVERY POSTING.   *00090000
001000*                                                                *00100000
001100*  06/02/90  RJP  ORIGINAL LAYOUT - REPLACES PER-PROGRAM COPIES  *00110000
001200*  02/23/94  RJP  ADDED PER-USER ACCUMULATOR COLUMNS FOR SUMMARY *00120000
001300*  09/18/96  RJP  ADDED ASSET-TYPE AND FREQUENCY LOOKUP TABLES   *00130000
001400*  11/09/98  DKS  Y2K REVIEW - RUN/TARGET DATES CARRY FULL CCYY  *00140000
001500*  04/03/01  DKS  RAISED TABLE CEILING 500 TO 2000 USERS         *00150000
001550*  08/10/26  DKS  WS-REJECT-COUNTERS COLLAPSED TO A STANDALONE   *00155000
001560*                     77-LEVEL, SHOP STANDARD (TR-3143)          *00156000
001600*****************************************************************00160000
001700*    THE IN-MEMORY USER TABLE                                    00170000
001800*****************************************************************00180000
001900 01  WS-USER-TABLE.                                              00190000
002000     05  WS-USER-COUNT               PIC S9(4)     COMP.         00200000
002100     05  WS-USER-ENTRY OCCURS 1 TO 2000 TIMES                    00210000
002200                 DEPENDING ON WS-USER-COUNT                      00220000
002300                 INDEXED BY IDX-USER.                            00230000
002400         10  WS-USR-ID               PIC 9(09).                  00240000
002500         10  WS-USR-USERNAME         PIC X(20).                  00250000
002600         10  WS-USR-EMAIL            PIC X(40).                  00260000
002700         10  WS-USR-ROLE             PIC X(05).                  00270000
002800         10  WS-USR-BUDGET           PIC S9(11)V99.               00280000
002900         10  WS-USR-BUDGET-AFTER-GOALS                           00290000
003000                                     PIC S9(11)V99.               00300000
003100         10  WS-USR-ENABLED          PIC X(01).                  00310000
003200         10  WS-USR-INCOME-TOTAL     PIC S9(11)V99.               00320000
003300         10  WS-USR-INCOME-COUNT     PIC S9(05)    COMP-3.       00330000
003400         10  WS-USR-EXPENSE-TOTAL    PIC S9(11)V99.               00340000
003500         10  WS-USR-INVESTED-TOTAL   PIC S9(11)V99.               00350000
003600         10  WS-USR-RESERVED-TOTAL   PIC S9(11)V99.               00360000
003700*                                                                 00370000
003800*****************************************************************00380000
003900*    CALL INTERFACE COMMON TO USRSVC / INCSVC / EXPSVC / INVSVC / 00390000
004000*    SGLSVC / CUSFVAL - THE CALLER SETS WS-SVC-OP-CODE AND        00400000
004100*    WHATEVER INPUT FIELDS THAT OPERATION NEEDS, THE CALLED      00410000
004200*    SERVICE SETS WS-SVC-RETURN-CODE BEFORE RETURNING.           00420000
004300*****************************************************************00430000
004400 01  WS-SVC-INTERFACE.                                           00440000
004500     05  WS-SVC-OP-CODE              PIC X(02).                  00450000
004600         88  WS-OP-ADD-BUDGET        VALUE 'AB'.                 00460000
004700         88  WS-OP-CUT-BUDGET        VALUE 'CB'.                 00470000
004800         88  WS-OP-ADD-BUDGET-AFTER-GOALS                        00480000
004900                                     VALUE 'AG'.                 00490000
005000         88  WS-OP-CUT-BUDGET-AFTER-GOALS                        00500000
005100                                     VALUE 'CG'.                 00510000
005200         88  WS-OP-LOOKUP-USER       VALUE 'LU'.                 00520000
005210         88  WS-OP-CHECK-CUSTOM-TYPE VALUE 'CT'.                 00521000
005220         88  WS-OP-CHECK-CUSTOM-FREQ VALUE 'CF'.                 00521100
005230         88  WS-OP-POST-TRANSACTION  VALUE 'PT'.                 00521200
005240         88  WS-OP-REMOVE-TRANSACTION VALUE 'RT'.                00521300
005250         88  WS-OP-RENEW-DATE        VALUE 'RD'.                 00521400
005260         88  WS-OP-MONTHS-TO-REACH   VALUE 'MR'.                 00521500
005300     05  WS-SVC-USER-ID              PIC 9(09).                  00530000
005310     05  WS-SVC-CUSTOM-FLAG          PIC X(01).                  00531000
005320         88  WS-SVC-FIELD-IS-CUSTOM  VALUE 'Y'.                  00532000
005330     05  WS-SVC-CUSTOM-TEXT          PIC X(20).                  00533000
005340     05  WS-SVC-CUSTOM-DAYS          PIC 9(05).                  00534000
005400     05  WS-SVC-AMOUNT               PIC S9(11)V99.               00540000
005500     05  WS-SVC-RETURN-CODE          PIC X(02).                  00550000
005600         88  WS-SVC-OK               VALUE '00'.                 00560000
005700         88  WS-SVC-USER-NOT-FOUND   VALUE '01'.                 00570000
005800         88  WS-SVC-INSUFFICIENT-FUNDS                           00580000
005900                                     VALUE '02'.                 00590000
006000         88  WS-SVC-BAD-CUSTOM-FIELD VALUE '03'.                 00600000
006100         88  WS-SVC-BAD-PERCENTAGE   VALUE '04'.                 00610000
006200         88  WS-SVC-BAD-ASSET-TYPE   VALUE '05'.                 00620000
006300*                                                                 00630000
006400*****************************************************************00640000
006500*    RUN DATE / TARGET DATE - CENTURY-SAFE REDEFINES             *00650000
006600*****************************************************************00660000
006700 01  WS-RUN-DATE-N                   PIC 9(08).                  00670000
006800 01  WS-RUN-DATE REDEFINES WS-RUN-DATE-N.                        00680000
006900     05  WS-RUN-CCYY                 PIC 9(04).                  00690000
007000     05  WS-RUN-MM                   PIC 9(02).                  00700000
007100     05  WS-RUN-DD                   PIC 9(02).                  00710000
007200*                                                                 00720000
007300 01  WS-TARGET-DATE-N                PIC 9(08).                  00730000
007400 01  WS-TARGET-DATE REDEFINES WS-TARGET-DATE-N.                  00740000
007500     05  WS-TARGET-CCYY              PIC 9(04).                  00750000
007600     05  WS-TARGET-MM                PIC 9(02).                  00760000
007700     05  WS-TARGET-DD                PIC 9(02).                  00770000
007800*                                                                 00780000
007900*****************************************************************00790000
008000*    FREQUENCY-TO-RENEWAL LOOKUP - HARD-CODED VALUES/REDEFINES,  *00800000
008100*    NOT A SEARCH-ALL TABLE.  ONCE HAS NO ROW (NO NEXT DATE);    *00810000
008200*    CUSTOM COMES STRAIGHT FROM THE TRANSACTION'S OWN FREQ-DAYS. *00820000
008300*****************************************************************00830000
008400 01  WS-FREQ-LOOKUP-VALUES.                                      00840000
008500     05  FILLER  PIC X(15)  VALUE 'DAILY    D00001'.             00850000
008600     05  FILLER  PIC X(15)  VALUE 'WEEKLY   D00007'.             00860000
008700     05  FILLER  PIC X(15)  VALUE 'MONTHLY  M00001'.             00870000
008800     05  FILLER  PIC X(15)  VALUE 'QUARTERLYM00003'.             00880000
008900     05  FILLER  PIC X(15)  VALUE 'ANNUAL   M00012'.             00890000
009000 01  WS-FREQ-LOOKUP-TABLE REDEFINES WS-FREQ-LOOKUP-VALUES.       00900000
009100     05  WS-FREQ-LOOKUP-ENTRY OCCURS 5 TIMES                     00910000
009200                 INDEXED BY IDX-FREQ.                            00920000
009300         10  WS-FREQ-LOOKUP-NAME     PIC X(09).                  00930000
009400         10  WS-FREQ-LOOKUP-UNIT     PIC X(01).                  00940000
009500             88  WS-FREQ-UNIT-DAYS   VALUE 'D'.                  00950000
009600             88  WS-FREQ-UNIT-MONTHS VALUE 'M'.                  00960000
009700         10  WS-FREQ-LOOKUP-QTY      PIC 9(05).                  00970000
009800*                                                                 00980000
009900*****************************************************************00990000
010000*    ASSET-TYPE LOOKUP - VALIDATES INV-ASSET-TYPE AND SELECTS    *01000000
010100*    THE CATALOGUE DESCRIPTION FORMAT (SEE INVSVC 5000- PARA).   *01010000
010200*****************************************************************01020000
010300 01  WS-ASSET-LOOKUP-VALUES.                                     01030000
010400     05  FILLER  PIC X(15)  VALUE 'GOLD          1'.             01040000
010500     05  FILLER  PIC X(15)  VALUE 'STOCK         2'.              01050000
010600     05  FILLER  PIC X(15)  VALUE 'BONDS         3'.              01060000
010700     05  FILLER  PIC X(15)  VALUE 'REAL_ESTATE   4'.              01070000
010800     05  FILLER  PIC X(15)  VALUE 'CRYPTOCURRENCY5'.              01080000
010900     05  FILLER  PIC X(15)  VALUE 'COMMODITIES   6'.              01090000
011000     05  FILLER  PIC X(15)  VALUE 'OTHER         7'.              01100000
011100 01  WS-ASSET-LOOKUP-TABLE REDEFINES WS-ASSET-LOOKUP-VALUES.     01110000
011200     05  WS-ASSET-LOOKUP-ENTRY OCCURS 7 TIMES                    01120000
011300                 INDEXED BY IDX-ASSET.                           01130000
011400         10  WS-ASSET-LOOKUP-NAME    PIC X(14).                  01140000
011500         10  WS-ASSET-LOOKUP-FORMAT  PIC 9(01).                  01150000
011600*                                                                 01160000
011650*****************************************************************01165000
011660*    CALENDAR-MONTH LENGTH TABLE - USED BY INCSVC/EXPSVC TO      *01166000
011670*    WALK A RENEWAL DATE FORWARD BY WHOLE DAYS WITHOUT AN        *01167000
011680*    INTRINSIC FUNCTION.  FEBRUARY'S 28 IS OVERRIDDEN AT RUN     *01168000
011690*    TIME FOR LEAP YEARS (SEE INCSVC 3130-CHECK-LEAP-YEAR).      *01169000
011691*****************************************************************01169100
011692 01  WS-DAYS-IN-MONTH-VALUES.                                    01169200
011693     05  FILLER  PIC X(24)  VALUE                                01169300
011694             '312831303130313130313031'.                        01169400
011695 01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-VALUES.   01169500
011696     05  WS-DAYS-IN-MONTH-ENTRY PIC 9(02) OCCURS 12 TIMES        01169600
011697                 INDEXED BY IDX-DIM.                             01169700
011698*                                                                 01169800
011700*****************************************************************01170000
011800*    REJECT LINE ACCUMULATOR - ONE ROW PER TRANSACTION BOUNCED   *01180000
011900*    BY A SERVICE, LISTED ON THE SUMMARY REPORT AS IT OCCURS.    *01190000
012000*****************************************************************01200000
012100 77  WS-REJECT-TOTAL                 PIC S9(07)   COMP-3.        01210000
012300*                                                                 01230000
012400 01  WS-GRAND-TOTALS.                                            01240000
012500     05  WS-GT-INCOME                PIC S9(13)V99.               01250000
012600     05  WS-GT-EXPENSE               PIC S9(13)V99.               01260000
012700     05  WS-GT-INVESTED              PIC S9(13)V99.               01270000
012800     05  WS-GT-RESERVED              PIC S9(13)V99.               01280000
012900     05  WS-GT-BUDGET                PIC S9(13)V99.               01290000
013000     05  WS-GT-BUDGET-AFTER-GOALS    PIC S9(13)V99.               01300000
