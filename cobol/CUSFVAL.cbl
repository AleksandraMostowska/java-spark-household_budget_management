000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID.     CUSFVAL.                                         00000200
000300 AUTHOR.         R J PALOMA.                                      00000300
000400 INSTALLATION.   HOUSEHOLD BUDGET SYSTEMS GROUP.                  00000400
000500 DATE-WRITTEN.   06/02/90.                                        00000500
000600 DATE-COMPILED.                                                   00000600
000700 SECURITY.       NON-CONFIDENTIAL.                                00000700
000800***************************************************************** 00000800
000900*  CUSFVAL - SHARED CUSTOM-FIELD VALIDATION RULES.               *00000900
001000*                                                                *00001000
001100*  CALLED BY INCSVC, EXPSVC AND SGLSVC TO CHECK THE TWO RULES    *00001100
001200*  THAT DO NOT CHANGE FROM ONE TRANSACTION TYPE TO THE NEXT -    *00001200
001300*  A "CUSTOM" TYPE CODE MUST CARRY A CUSTOM LABEL, AND A         *00001300
001400*  "CUSTOM" FREQUENCY CODE MUST CARRY A CUSTOM DAY COUNT.  BOTH  *00001400
001500*  DIRECTIONS ARE ENFORCED - A NON-CUSTOM CODE MUST NOT CARRY    *00001500
001600*  THE EXTRA FIELD EITHER.  KEEPING THE RULE HERE MEANS IT IS    *00001600
001700*  CHANGED IN ONE PLACE WHEN THE BUSINESS RULE CHANGES.          *00001700
001800*                                                                *00001800
001900*  CALLING CONVENTION - CALL 'CUSFVAL' USING WS-SVC-INTERFACE.   *00001900
002000*  SET WS-SVC-OP-CODE TO 'CT' (CHECK TYPE/LABEL) OR 'CF' (CHECK  *00002000
002100*  FREQUENCY/DAYS), WS-SVC-CUSTOM-FLAG TO 'Y' IF THE TRANSACTION *00002100
002200*  CODE BEING CHECKED IS THE CUSTOM ONE, AND EITHER              *00002200
002300*  WS-SVC-CUSTOM-TEXT OR WS-SVC-CUSTOM-DAYS AS APPLICABLE.       *00002300
002400*  WS-SVC-RETURN-CODE COMES BACK '00' (OK) OR '03' (BAD CUSTOM   *00002400
002500*  FIELD).                                                       *00002500
002600*                                                                *00002600
002700*  CHANGE LOG                                                     00002700
002800*  ---------------------------------------------------------      00002800
002900*  06/02/90  RJP  ORIGINAL - SPLIT OUT OF INCSVC AND EXPSVC      *00002900
003000*                            SO GOAL POSTING COULD REUSE IT      *00003000
003100*  02/23/94  RJP  ADDED WS-OP-CHECK-CUSTOM-FREQ FOR SGLSVC       *00003100
003200*                     (SAVINGS GOALS HAVE NO FREQUENCY FIELD -   *00003200
003300*                      SGLSVC ONLY EVER CALLS CT)                *00003300
003400*  11/09/98  DKS  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE,    *00003400
003500*                     NO CHANGES REQUIRED                         00003500
003600*  04/03/01  DKS  TIGHTENED "PRESENT" TEST ON CUSTOM-TEXT TO     *00003600
003700*                     REQUIRE A NON-SPACE CHARACTER, NOT JUST    *00003700
003800*                     NOT-ALL-SPACES (SAME THING, CLARITY ONLY)  *00003800
003900*  08/10/26  DKS  RELOCATED BUDGWORK COPY TO LINKAGE - USER      *00003900
004000*                     TABLE MUST BE THE SAME PHYSICAL STORAGE    *00004000
004100*                     ACROSS BUDGRUN AND EVERY SERVICE (TR-3140) *00004100
004200*  08/10/26  DKS  SPLIT WS-CUSFVAL-SWITCHES INTO A STANDALONE    *00004200
004300*                     77-LEVEL, SHOP STANDARD FOR ONE-OF-A-KIND  *00004300
004400*                     SCALARS (TR-3143)                          *00004400
004500***************************************************************** 00004500
004600                                                                  00004600
004700 ENVIRONMENT DIVISION.                                            00004700
004800 CONFIGURATION SECTION.                                           00004800
004900 SOURCE-COMPUTER.  IBM-370.                                       00004900
005000 OBJECT-COMPUTER.  IBM-370.                                       00005000
005100 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                            00005100
005200                                                                  00005200
005300 DATA DIVISION.                                                   00005300
005400 WORKING-STORAGE SECTION.                                         00005400
005500*                                                                 00005500
005600 77  WS-FIELD-PRESENT-SW             PIC X(01)  VALUE 'N'.        00005600
005700     88  WS-FIELD-IS-PRESENT         VALUE 'Y'.                   00005700
005800                                                                  00005800
005900 LINKAGE SECTION.                                                 00005900
006000***************************************************************** 00006000
006100*    COMMON WORK AREA - CARRIES THE REDEFINES REQUIRED BY SHOP  * 00006100
006200*    STANDARD, THOUGH THIS MODULE ONLY TOUCHES WS-SVC-INTERFACE.* 00006200
006300*    COPIED INTO LINKAGE (NOT WORKING-STORAGE) SO THE INTERFACE * 00006300
006400*    RECORD BUDGRUN PASSES US IS THE SAME STORAGE IT PASSES     * 00006400
006500*    EVERY OTHER SERVICE, NOT A PRIVATE COPY OF OUR OWN.        * 00006500
006600***************************************************************** 00006600
006700 COPY BUDGWORK.                                                   00006700
006800                                                                  00006800
006900***************************************************************** 00006900
007000 PROCEDURE DIVISION USING WS-SVC-INTERFACE.                       00007000
007100***************************************************************** 00007100
007200                                                                  00007200
007300 0000-MAIN.                                                       00007300
007400     EVALUATE TRUE                                                00007400
007500         WHEN WS-OP-CHECK-CUSTOM-TYPE                             00007500
007600             PERFORM 1000-CHECK-CUSTOM-LABEL                      00007600
007700                THRU 1000-EXIT                                    00007700
007800         WHEN WS-OP-CHECK-CUSTOM-FREQ                             00007800
007900             PERFORM 2000-CHECK-CUSTOM-DAYS                       00007900
008000                THRU 2000-EXIT                                    00008000
008100         WHEN OTHER                                               00008100
008200             MOVE '03' TO WS-SVC-RETURN-CODE                      00008200
008300     END-EVALUATE                                                 00008300
008400     GOBACK.                                                      00008400
008500                                                                  00008500
008600 1000-CHECK-CUSTOM-LABEL.                                         00008600
008700*    RULE - CUSTOM TYPE CODE REQUIRES A NON-BLANK CUSTOM LABEL,   00008700
008800*    ANY OTHER TYPE CODE MUST NOT CARRY ONE.                      00008800
008900     MOVE '00' TO WS-SVC-RETURN-CODE.                             00008900
009000     MOVE 'N' TO WS-FIELD-PRESENT-SW.                             00009000
009100     IF WS-SVC-CUSTOM-TEXT NOT = SPACES                           00009100
009200         MOVE 'Y' TO WS-FIELD-PRESENT-SW                          00009200
009300     END-IF.                                                      00009300
009400     IF WS-SVC-FIELD-IS-CUSTOM                                    00009400
009500         IF NOT WS-FIELD-IS-PRESENT                               00009500
009600             MOVE '03' TO WS-SVC-RETURN-CODE                      00009600
009700         END-IF                                                   00009700
009800     ELSE                                                         00009800
009900         IF WS-FIELD-IS-PRESENT                                   00009900
010000             MOVE '03' TO WS-SVC-RETURN-CODE                      00010000
010100         END-IF                                                   00010100
010200     END-IF.                                                      00010200
010300 1000-EXIT.                                                       00010300
010400     EXIT.                                                        00010400
010500                                                                  00010500
010600 2000-CHECK-CUSTOM-DAYS.                                          00010600
010700*    RULE - CUSTOM FREQUENCY CODE REQUIRES A NON-ZERO CUSTOM      00010700
010800*    DAY COUNT, ANY OTHER FREQUENCY CODE MUST CARRY ZERO.         00010800
010900     MOVE '00' TO WS-SVC-RETURN-CODE.                             00010900
011000     MOVE 'N' TO WS-FIELD-PRESENT-SW.                             00011000
011100     IF WS-SVC-CUSTOM-DAYS > ZERO                                 00011100
011200         MOVE 'Y' TO WS-FIELD-PRESENT-SW                          00011200
011300     END-IF.                                                      00011300
011400     IF WS-SVC-FIELD-IS-CUSTOM                                    00011400
011500         IF NOT WS-FIELD-IS-PRESENT                               00011500
011600             MOVE '03' TO WS-SVC-RETURN-CODE                      00011600
011700         END-IF                                                   00011700
011800     ELSE                                                         00011800
011900         IF WS-FIELD-IS-PRESENT                                   00011900
012000             MOVE '03' TO WS-SVC-RETURN-CODE                      00012000
012100         END-IF                                                   00012100
012200     END-IF.                                                      00012200
012300 2000-EXIT.                                                       00012300
012400     EXIT.                                                        00012400
