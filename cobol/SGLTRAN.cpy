000100*****************************************************************00010000
000200*                        S G L T R A N                           *00020000
000300*  SAVINGS GOAL TRANSACTION RECORD  -  62 BYTE FIXED SEQUENTIAL  *00030000
000400*  ONE ENTRY PER SAVINGS GOAL RESERVING A SLICE OF THE BUDGET.   *00040000
000500*  TRAILING FILLER RESERVED FOR A FUTURE TARGET-AMOUNT FIELD -   *00050000
000600*  MONTHS-TO-REACH IS COMPUTED ON REQUEST, NOT STORED HERE.      *00060000
000700*                                                                *00070000
000800*  08/21/91  RJP  ORIGINAL LAYOUT                                *00080000
000900*  04/03/97  RJP  RESERVED FILLER FOR TARGET-AMOUNT (NOT USED)   *00090000
001000*****************************************************************00100000
001100 01  SGL-RECORD.                                                 00110000
001200     05  SGL-ID                          PIC 9(09).              00120000
001300     05  SGL-USER-ID                     PIC 9(09).              00130000
001400     05  SGL-GOAL-TYPE                   PIC X(10).              00140000
001500         88  SGL-GOAL-VACATION           VALUE 'VACATION'.       00150000
001600         88  SGL-GOAL-CAR                VALUE 'CAR'.            00160000
001700         88  SGL-GOAL-RETIREMENT         VALUE 'RETIREMENT'.     00170000
001800         88  SGL-GOAL-HOUSE              VALUE 'HOUSE'.          00180000
001900         88  SGL-GOAL-EDUCATION          VALUE 'EDUCATION'.      00190000
002000         88  SGL-GOAL-CUSTOM             VALUE 'CUSTOM'.         00200000
002100     05  SGL-CUSTOM-TYPE                 PIC X(20).              00210000
002200     05  SGL-PERCENTAGE                  PIC V9(4).              00220000
002300     05  FILLER                          PIC X(10).              00230000
