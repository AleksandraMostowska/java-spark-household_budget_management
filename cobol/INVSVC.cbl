000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID.     INVSVC.                                          00000200
000300 AUTHOR.         R J PALOMA.                                      00000300
000400 INSTALLATION.   HOUSEHOLD BUDGET SYSTEMS GROUP.                  00000400
000500 DATE-WRITTEN.   06/02/90.                                        00000500
000600 DATE-COMPILED.                                                   00000600
000700 SECURITY.       NON-CONFIDENTIAL.                                00000700
000800***************************************************************** 00000800
000900*  INVSVC - INVESTMENT POSTING SERVICE.                         * 00000900
001000*                                                                *00001000
001100*  CALLED ONCE PER INVESTMENT-RECORD READ BY BUDGRUN 500-       * 00001100
001200*  PROCESS-INVESTMENT-FILE.  UNLIKE INCSVC/EXPSVC THIS SERVICE  * 00001200
001300*  DOES ITS OWN VALIDATION (ASSET TYPE AGAINST THE CATALOGUE    * 00001300
001400*  LOOKUP TABLE, SUFFICIENT FUNDS AGAINST THE USER'S BUDGET) -  * 00001400
001500*  THERE IS NO CUSTOM-TYPE FIELD ON AN INVESTMENT SO CUSFVAL IS * 00001500
001600*  NOT CALLED.  ON A GOOD PURCHASE, CURRENT VALUE IS SET EQUAL  * 00001600
001700*  TO THE AMOUNT INVESTED AND THE BUDGET IS CUT BY THAT AMOUNT. * 00001700
001800*  ALSO BUILDS THE FORMATTED CATALOGUE DESCRIPTION LINE FOR THE * 00001800
001900*  SUMMARY REPORT'S CATALOGUE SECTION.                          * 00001900
002000*                                                                *00002000
002100*  CALLING CONVENTION - CALL 'INVSVC' USING WS-USER-TABLE       * 00002100
002200*                            WS-SVC-INTERFACE INV-RECORD.       * 00002200
002300*     WS-SVC-OP-CODE = 'PT' POST PURCHASE (VALIDATES ASSET      * 00002300
002400*     TYPE AND FUNDS, CUTS THE BUDGET), 'RT' POST REMOVAL/SALE  * 00002400
002500*     (ADDS CURRENT VALUE BACK).  RETURN CODES COME BACK IN     * 00002500
002600*     WS-SVC-RETURN-CODE - '00' OK, '01' USER NOT FOUND, '02'   * 00002600
002700*     INSUFFICIENT FUNDS, '05' BAD ASSET TYPE.  THE FORMATTED   * 00002700
002800*     CATALOGUE LINE IS BUILT SEPARATELY BY 5000-FORMAT-        * 00002800
002900*     CATALOGUE-DESCR, CALLED DIRECTLY BY BUDGRUN 700-PRINT-    * 00002900
003000*     CATALOGUE-SECTION (SEE THE PARAGRAPH BANNER BELOW).       * 00003000
003100*                                                                *00003100
003200*  CHANGE LOG                                                     00003200
003300*  ---------------------------------------------------------      00003300
003400*  06/02/90  RJP  ORIGINAL                                      * 00003400
003500*  09/18/96  RJP  ADDED COMMODITIES AND OTHER ASSET TYPES,      * 00003500
003600*                     CATALOGUE DESCRIPTION FORMATTER           * 00003600
003700*  11/09/98  DKS  Y2K REVIEW - INV-DATE CARRIES FULL CCYY,      * 00003700
003800*                     NO CHANGES REQUIRED                       * 00003800
003900*  04/03/01  DKS  REMOVAL NOW CREDITS CURRENT VALUE, NOT THE    * 00003900
004000*                     ORIGINAL AMOUNT INVESTED, PER AUDIT       * 00004000
004100*                     FINDING ON OVERSTATED REFUNDS             * 00004100
004200*  08/10/26  DKS  WS-USER-TABLE NOW PASSED IN FROM BUDGRUN AS A * 00004200
004300*                     PARAMETER, NOT A PRIVATE COPY (TR-3140)   * 00004300
004400*  08/10/26  DKS  ADDED ENTRY INVCATFM SO BUDGRUN CAN CALL THE  * 00004400
004500*                     CATALOGUE FORMATTER DIRECTLY (TR-3141)    * 00004500
004600*  08/10/26  DKS  PULLED WS-INV-FOUND-SW AND WS-INV-SCAN-PTR    * 00004600
004700*                     OUT TO STANDALONE 77-LEVELS, SHOP STANDARD* 00004700
004800*                     FOR ONE-OF-A-KIND SCALARS (TR-3143)       * 00004800
004900***************************************************************** 00004900
005000                                                                  00005000
005100 ENVIRONMENT DIVISION.                                            00005100
005200 CONFIGURATION SECTION.                                           00005200
005300 SOURCE-COMPUTER.  IBM-370.                                       00005300
005400 OBJECT-COMPUTER.  IBM-370.                                       00005400
005500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                            00005500
005600                                                                  00005600
005700 DATA DIVISION.                                                   00005700
005800 WORKING-STORAGE SECTION.                                         00005800
005900 77  WS-INV-FOUND-SW                 PIC X(01)  VALUE 'N'.        00005900
006000     88  WS-INV-ASSET-FOUND          VALUE 'Y'.                   00006000
006100 77  WS-INV-SCAN-PTR                 PIC S9(04)   COMP.           00006100
006200 01  WS-INV-DESCR-PARTS.                                          00006200
006300    05  WS-INV-PART1                PIC X(20).                    00006300
006400    05  WS-INV-PART2                PIC X(20).                    00006400
006500    05  WS-INV-PART3                PIC X(20).                    00006500
006600                                                                  00006600
006700 LINKAGE SECTION.                                                 00006700
006800***************************************************************** 00006800
006900*    COMMON WORK AREA - USER TABLE, CALL INTERFACE, ASSET-TYPE  * 00006900
007000*    LOOKUP TABLE.  IN LINKAGE SO THIS IS BUDGRUN'S OWN TABLE.  * 00007000
007100***************************************************************** 00007100
007200 COPY BUDGWORK.                                                   00007200
007300                                                                  00007300
007400 COPY INVTRAN.                                                    00007400
007500*                                                                 00007500
007600 01  LK-CATALOGUE-DESCR.                                          00007600
007700    05  LK-CAT-DESCR-IN             PIC X(60).                    00007700
007800    05  LK-CAT-ASSET-TYPE-IN        PIC X(14).                    00007800
007900    05  LK-CAT-DESCR-OUT            PIC X(80).                    00007900
008000                                                                  00008000
008100***************************************************************** 00008100
008200 PROCEDURE DIVISION USING WS-USER-TABLE WS-SVC-INTERFACE          00008200
008300                         INV-RECORD.                              00008300
008400***************************************************************** 00008400
008500                                                                  00008500
008600 0000-MAIN.                                                       00008600
008700    EVALUATE TRUE                                                 00008700
008800        WHEN WS-OP-POST-TRANSACTION                               00008800
008900            PERFORM 1000-POST-PURCHASE THRU 1000-EXIT             00008900
009000        WHEN WS-OP-REMOVE-TRANSACTION                             00009000
009100            PERFORM 6000-REMOVE-INVESTMENT THRU 6000-EXIT         00009100
009200        WHEN OTHER                                                00009200
009300            MOVE '05' TO WS-SVC-RETURN-CODE                       00009300
009400    END-EVALUATE                                                  00009400
009500    GOBACK.                                                       00009500
009600                                                                  00009600
009700 1000-POST-PURCHASE.                                              00009700
009800    PERFORM 2000-CHECK-ASSET-TYPE THRU 2000-EXIT.                 00009800
009900    IF NOT WS-SVC-OK                                              00009900
010000        GO TO 1000-EXIT                                           00010000
010100    END-IF.                                                       00010100
010200    MOVE INV-USER-ID TO WS-SVC-USER-ID.                           00010200
010300    MOVE 'LU' TO WS-SVC-OP-CODE.                                  00010300
010400    CALL 'USRSVC' USING WS-USER-TABLE WS-SVC-INTERFACE.           00010400
010500    IF NOT WS-SVC-OK                                              00010500
010600        GO TO 1000-EXIT                                           00010600
010700    END-IF.                                                       00010700
010800    PERFORM 3000-CHECK-FUNDS THRU 3000-EXIT.                      00010800
010900    IF NOT WS-SVC-OK                                              00010900
011000        GO TO 1000-EXIT                                           00011000
011100    END-IF.                                                       00011100
011200    MOVE INV-AMOUNT-INVESTED TO INV-CURRENT-VALUE.                00011200
011300    MOVE INV-AMOUNT-INVESTED TO WS-SVC-AMOUNT.                    00011300
011400    MOVE 'CB' TO WS-SVC-OP-CODE.                                  00011400
011500    CALL 'USRSVC' USING WS-USER-TABLE WS-SVC-INTERFACE.           00011500
011600    IF WS-SVC-OK                                                  00011600
011700        ADD INV-AMOUNT-INVESTED                                   00011700
011800                TO WS-USR-INVESTED-TOTAL (IDX-USER)               00011800
011900    END-IF.                                                       00011900
012000 1000-EXIT.                                                       00012000
012100    EXIT.                                                         00012100
012200                                                                  00012200
012300 2000-CHECK-ASSET-TYPE.                                           00012300
012400*    ASSET TYPE MUST APPEAR IN THE SHOP'S CATALOGUE LOOKUP TABLE  00012400
012500*    (SEE BUDGWORK WS-ASSET-LOOKUP-TABLE) - A CHOP-STYLE SEARCH   00012500
012600*    IS NOT WORTH IT FOR ONLY 7 ROWS, SO THIS IS A STRAIGHT SCAN. 00012600
012700    MOVE '00' TO WS-SVC-RETURN-CODE.                              00012700
012800    MOVE 'N' TO WS-INV-FOUND-SW.                                  00012800
012900    SET IDX-ASSET TO 1.                                           00012900
013000    PERFORM 2010-SCAN-ONE-ASSET THRU 2010-EXIT                    00013000
013100        VARYING IDX-ASSET FROM 1 BY 1                             00013100
013200        UNTIL IDX-ASSET > 7                                       00013200
013300           OR WS-INV-ASSET-FOUND.                                 00013300
013400    IF NOT WS-INV-ASSET-FOUND                                     00013400
013500        MOVE '05' TO WS-SVC-RETURN-CODE                           00013500
013600    END-IF.                                                       00013600
013700 2000-EXIT.                                                       00013700
013800    EXIT.                                                         00013800
013900                                                                  00013900
014000 2010-SCAN-ONE-ASSET.                                             00014000
014100    IF WS-ASSET-LOOKUP-NAME (IDX-ASSET) = INV-ASSET-TYPE          00014100
014200        MOVE 'Y' TO WS-INV-FOUND-SW                               00014200
014300    END-IF.                                                       00014300
014400 2010-EXIT.                                                       00014400
014500    EXIT.                                                         00014500
014600                                                                  00014600
014700 3000-CHECK-FUNDS.                                                00014700
014800*    SUFFICIENT-FUNDS CHECK - BUDGET MUST BE AT LEAST THE AMOUNT  00014800
014900*    BEING INVESTED.  IDX-USER IS STILL SET FROM THE LOOKUP DONE  00014900
015000*    BY 1000-POST-PURCHASE JUST BEFORE THIS PARAGRAPH IS CALLED.  00015000
015100    MOVE '00' TO WS-SVC-RETURN-CODE.                              00015100
015200    IF WS-USR-BUDGET (IDX-USER) < INV-AMOUNT-INVESTED             00015200
015300        MOVE '02' TO WS-SVC-RETURN-CODE                           00015300
015400    END-IF.                                                       00015400
015500 3000-EXIT.                                                       00015500
015600    EXIT.                                                         00015600
015700                                                                  00015700
015800***************************************************************** 00015800
015900*    SECOND ENTRY POINT SO BUDGRUN 700-PRINT-CATALOGUE-SECTION    00015900
016000*    CAN CALL STRAIGHT INTO THE FORMATTER WITHOUT GOING THROUGH   00016000
016100*    THE WS-SVC-INTERFACE DISPATCH IN 0000-MAIN (ADDED WHEN THE   00016100
016200*    CATALOGUE SECTION WAS WIRED UP - TR-3141).                   00016200
016300***************************************************************** 00016300
016400 ENTRY 'INVCATFM' USING LK-CATALOGUE-DESCR.                       00016400
016500 5000-FORMAT-CATALOGUE-DESCR.                                     00016500
016600*    ENTERED DIRECTLY BY BUDGRUN (NOT THROUGH WS-SVC-INTERFACE) - 00016600
016700*    LK-CATALOGUE-DESCR IS THE CALL INTERFACE FOR THIS ONE        00016700
016800*    PARAGRAPH SINCE THE CATALOGUE FILE HAS NO USER OR AMOUNT TO  00016800
016900*    CARRY.  SPLITS THE STORED DESCRIPTION ON ITS TWO SEMICOLONS  00016900
017000*    AND BUILDS THE ASSET-TYPE-SPECIFIC OUTPUT LINE FROM PART 1   00017000
017100*    AND PART 3 (PART 2 IS CARRIED BUT NOT PRINTED).              00017100
017200    MOVE SPACES TO WS-INV-PART1 WS-INV-PART2 WS-INV-PART3.        00017200
017300    MOVE SPACES TO LK-CAT-DESCR-OUT.                              00017300
017400    PERFORM 5100-SPLIT-DESCRIPTION THRU 5100-EXIT.                00017400
017500    EVALUATE LK-CAT-ASSET-TYPE-IN                                 00017500
017600        WHEN 'GOLD'                                               00017600
017700            STRING 'PRICE PER OUNCE: ' DELIMITED BY SIZE          00017700
017800                   WS-INV-PART1        DELIMITED BY SPACE         00017800
017900                   ', INTEREST: '      DELIMITED BY SIZE          00017900
018000                   WS-INV-PART3        DELIMITED BY SPACE         00018000
018100                   INTO LK-CAT-DESCR-OUT                          00018100
018200        WHEN 'STOCK'                                              00018200
018300            STRING 'PRICE PER SHARE: ' DELIMITED BY SIZE          00018300
018400                   WS-INV-PART1        DELIMITED BY SPACE         00018400
018500                   ', DIVIDENDS: '     DELIMITED BY SIZE          00018500
018600                   WS-INV-PART3        DELIMITED BY SPACE         00018600
018700                   INTO LK-CAT-DESCR-OUT                          00018700
018800        WHEN 'BONDS'                                              00018800
018900            STRING 'BOND PRICE: '      DELIMITED BY SIZE          00018900
019000                   WS-INV-PART1        DELIMITED BY SPACE         00019000
019100                   ', ANNUAL YIELD: '  DELIMITED BY SIZE          00019100
019200                   WS-INV-PART3        DELIMITED BY SPACE         00019200
019300                   INTO LK-CAT-DESCR-OUT                          00019300
019400        WHEN 'REAL_ESTATE'                                        00019400
019500            STRING 'PROPERTY PRICE: '  DELIMITED BY SIZE          00019500
019600                   WS-INV-PART1        DELIMITED BY SPACE         00019600
019700                   ', RENTAL YIELD: '  DELIMITED BY SIZE          00019700
019800                   WS-INV-PART3        DELIMITED BY SPACE         00019800
019900                   INTO LK-CAT-DESCR-OUT                          00019900
020000        WHEN 'CRYPTOCURRENCY'                                     00020000
020100            STRING 'PRICE PER BITCOIN: ' DELIMITED BY SIZE        00020100
020200                   WS-INV-PART1          DELIMITED BY SPACE       00020200
020300                   ', VOLATILITY: '      DELIMITED BY SIZE        00020300
020400                   WS-INV-PART3          DELIMITED BY SPACE       00020400
020500                   INTO LK-CAT-DESCR-OUT                          00020500
020600        WHEN 'COMMODITIES'                                        00020600
020700            STRING 'PRICE PER BARREL: ' DELIMITED BY SIZE         00020700
020800                   WS-INV-PART1         DELIMITED BY SPACE        00020800
020900                   ', PRICE TREND: '    DELIMITED BY SIZE         00020900
021000                   WS-INV-PART3         DELIMITED BY SPACE        00021000
021100                   INTO LK-CAT-DESCR-OUT                          00021100
021200        WHEN OTHER                                                00021200
021300            STRING 'DESCRIPTION: '     DELIMITED BY SIZE          00021300
021400                   WS-INV-PART1        DELIMITED BY SPACE         00021400
021500                   INTO LK-CAT-DESCR-OUT                          00021500
021600    END-EVALUATE.                                                 00021600
021700 5000-EXIT.                                                       00021700
021800    EXIT.                                                         00021800
021900                                                                  00021900
022000 5100-SPLIT-DESCRIPTION.                                          00022000
022100    MOVE 1 TO WS-INV-SCAN-PTR.                                    00022100
022200    UNSTRING LK-CAT-DESCR-IN DELIMITED BY ';'                     00022200
022300            INTO WS-INV-PART1 WS-INV-PART2 WS-INV-PART3.          00022300
022400 5100-EXIT.                                                       00022400
022500    EXIT.                                                         00022500
022600                                                                  00022600
022700 6000-REMOVE-INVESTMENT.                                          00022700
022800*    ON REMOVAL/SALE THE CURRENT VALUE COMES BACK INTO THE        00022800
022900*    BUDGET, NOT THE ORIGINAL AMOUNT INVESTED - THE TWO CAN       00022900
023000*    DIFFER ONCE A REVALUATION RUN HAS TOUCHED INV-CURRENT-VALUE. 00023000
023100    MOVE INV-USER-ID TO WS-SVC-USER-ID.                           00023100
023200    MOVE 'LU' TO WS-SVC-OP-CODE.                                  00023200
023300    CALL 'USRSVC' USING WS-USER-TABLE WS-SVC-INTERFACE.           00023300
023400    IF WS-SVC-OK                                                  00023400
023500        MOVE INV-CURRENT-VALUE TO WS-SVC-AMOUNT                   00023500
023600        MOVE 'AB' TO WS-SVC-OP-CODE                               00023600
023700        CALL 'USRSVC' USING WS-USER-TABLE WS-SVC-INTERFACE        00023700
023800        SUBTRACT INV-AMOUNT-INVESTED                              00023800
023900                FROM WS-USR-INVESTED-TOTAL (IDX-USER)             00023900
024000    END-IF.                                                       00024000
024100 6000-EXIT.                                                       00024100
024200    EXIT.                                                         00024200
