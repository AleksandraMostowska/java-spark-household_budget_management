000100******************************************************************00000100
000200*                        A V I C A T                             *00000200
000300*  AVAILABLE INVESTMENT CATALOGUE RECORD - 88 BYTE FIXED SEQ.    *00000300
000400*  REFERENCE FILE OF PRODUCTS THE SHOP CURRENTLY OFFERS.  THE    *00000400
000500*  DESCRIPTION IS THREE SEMICOLON-SEPARATED FIELDS - PART 1 AND  *00000500
000600*  PART 3 ARE PULLED OUT BY INVSVC WHEN THE CATALOGUE LINE IS    *00000600
000700*  BUILT, PART 2 IS UNUSED ON THE PRINTED LINE (KEPT FOR THE     *00000700
000800*  UPSTREAM MAINTENANCE SCREEN, NOT PART OF THIS BATCH).         *00000800
000900*                                                                *00000900
001000*  01/15/93  RJP  ORIGINAL LAYOUT                                *00001000
001100*  08/10/26  DKS  ADDED RESERVE FILLER, SHOP STANDARD (TR-3142)  *00001100
001200******************************************************************00001200
001300 01  AVI-RECORD.                                                  00001300
001400     05  AVI-ID                          PIC 9(09).               00001400
001500     05  AVI-ASSET-TYPE                  PIC X(14).               00001500
001600     05  AVI-DESCRIPTION                 PIC X(60).               00001600
001700     05  FILLER                          PIC X(05).               00001700
