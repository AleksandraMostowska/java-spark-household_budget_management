000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID.     BUDGRUN.                                         00000200
000300 AUTHOR.         R J PALOMA.                                      00000300
000400 INSTALLATION.   HOUSEHOLD BUDGET SYSTEMS GROUP.                  00000400
000500 DATE-WRITTEN.   05/12/89.                                        00000500
000600 DATE-COMPILED.                                                   00000600
000700 SECURITY.       NON-CONFIDENTIAL.                                00000700
000800***************************************************************** 00000800
000900*  BUDGRUN - HOUSEHOLD BUDGET NIGHTLY BATCH DRIVER.             * 00000900
001000*                                                                *00001000
001100*  LOADS THE USER MASTER INTO WS-USER-TABLE (COMMON WORK AREA,  * 00001100
001200*  SEE BUDGWORK), THEN RUNS EACH TRANSACTION FILE IN TURN -     * 00001200
001300*  INCOMES, EXPENSES, INVESTMENTS, SAVINGS GOALS - CALLING THE  * 00001300
001400*  MATCHING SERVICE SUBPROGRAM FOR EVERY RECORD.  A REJECTED    * 00001400
001500*  TRANSACTION IS LISTED ON THE REPORT AS IT OCCURS AND DOES    * 00001500
001600*  NOT STOP THE RUN.  AFTER ALL FOUR FILES ARE POSTED, THE      * 00001600
001700*  CATALOGUE OF AVAILABLE INVESTMENTS AND THE PER-USER SUMMARY  * 00001700
001800*  ARE PRINTED, AND THE UPDATED USER MASTER IS WRITTEN BACK     * 00001800
001900*  OUT COMPLETE.                                                * 00001900
002000*                                                                *00002000
002100*  CHANGE LOG                                                     00002100
002200*  ---------------------------------------------------------      00002200
002300*  05/12/89  RJP  ORIGINAL - INCOME AND EXPENSE FILES ONLY      * 00002300
002400*  06/02/90  RJP  ADDED INVESTMENT FILE AND CATALOGUE SECTION   * 00002400
002500*  08/21/91  RJP  ADDED SAVINGS GOAL FILE                       * 00002500
002600*  02/23/94  RJP  ADDED PER-USER ACCUMULATOR COLUMNS TO REPORT, * 00002600
002700*                     GRAND TOTAL LINE                          * 00002700
002800*  09/18/96  RJP  USER TABLE NOW LOADED SORTED FOR USRSVC'S     * 00002800
002900*                     BINARY CHOP (MASTER IS SORTED ON DISK)    * 00002900
003000*  09/18/96  RJP  ADDED REJECT LINE ON THE REPORT FOR BOUNCED   * 00003000
003100*                     TRANSACTIONS INSTEAD OF ABENDING THE RUN  * 00003100
003200*  11/09/98  DKS  Y2K REVIEW - RUN DATE WINDOWED TO CCYY AT     * 00003200
003300*                     050-WINDOW-CENTURY, 50-99 = 19XX, 00-49 = * 00003300
003400*                     20XX.  ALL DOWNSTREAM DATE WORK NOW CCYY  * 00003400
003500*  08/10/26  DKS  WS-USER-TABLE NOW COPIED HERE INTO WORKING-   * 00003500
003600*                     STORAGE AND PASSED BY REFERENCE ON EVERY  * 00003600
003700*                     CALL SO POSTINGS PERSIST BACK TO THIS     * 00003700
003800*                     COPY OF THE TABLE (TR-3140)               * 00003800
003900*  08/10/26  DKS  WS-BR-CENTURY MOVED TO A STANDALONE 77-LEVEL, * 00003900
004000*                     SHOP STANDARD FOR ONE-OF-A-KIND SCALARS   * 00004000
004100*                     (TR-3143)                                 * 00004100
004200***************************************************************** 00004200
004300                                                                  00004300
004400 ENVIRONMENT DIVISION.                                            00004400
004500 CONFIGURATION SECTION.                                           00004500
004600 SOURCE-COMPUTER.  IBM-370.                                       00004600
004700 OBJECT-COMPUTER.  IBM-370.                                       00004700
004800 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                            00004800
004900                                                                  00004900
005000 INPUT-OUTPUT SECTION.                                            00005000
005100 FILE-CONTROL.                                                    00005100
005200    SELECT USERS-FILE-IN    ASSIGN TO USERIN                      00005200
005300        ACCESS IS SEQUENTIAL                                      00005300
005400        FILE STATUS  IS  WS-USERIN-STATUS.                        00005400
005500                                                                  00005500
005600    SELECT USERS-FILE-OUT   ASSIGN TO USEROUT                     00005600
005700        ACCESS IS SEQUENTIAL                                      00005700
005800        FILE STATUS  IS  WS-USEROUT-STATUS.                       00005800
005900                                                                  00005900
006000    SELECT INCOME-FILE      ASSIGN TO INCOMEIN                    00006000
006100        ACCESS IS SEQUENTIAL                                      00006100
006200        FILE STATUS  IS  WS-INCOME-STATUS.                        00006200
006300                                                                  00006300
006400    SELECT EXPENSE-FILE     ASSIGN TO EXPENSEIN                   00006400
006500        ACCESS IS SEQUENTIAL                                      00006500
006600        FILE STATUS  IS  WS-EXPENSE-STATUS.                       00006600
006700                                                                  00006700
006800    SELECT INVESTMENT-FILE  ASSIGN TO INVESTIN                    00006800
006900        ACCESS IS SEQUENTIAL                                      00006900
007000        FILE STATUS  IS  WS-INVEST-STATUS.                        00007000
007100                                                                  00007100
007200    SELECT SAVINGS-GOAL-FILE ASSIGN TO SGOALIN                    00007200
007300        ACCESS IS SEQUENTIAL                                      00007300
007400        FILE STATUS  IS  WS-SGOAL-STATUS.                         00007400
007500                                                                  00007500
007600    SELECT CATALOGUE-FILE   ASSIGN TO AVAILCAT                    00007600
007700        ACCESS IS SEQUENTIAL                                      00007700
007800        FILE STATUS  IS  WS-CATLOG-STATUS.                        00007800
007900                                                                  00007900
008000    SELECT REPORT-FILE      ASSIGN TO SUMMRPT                     00008000
008100        ACCESS IS SEQUENTIAL                                      00008100
008200        FILE STATUS  IS  WS-REPORT-STATUS.                        00008200
008300                                                                  00008300
008400***************************************************************** 00008400
008500 DATA DIVISION.                                                   00008500
008600 FILE SECTION.                                                    00008600
008700                                                                  00008700
008800 FD  USERS-FILE-IN                                                00008800
008900    RECORDING MODE IS F                                           00008900
009000    BLOCK CONTAINS 0 RECORDS.                                     00009000
009100 COPY USRMSTR REPLACING ==:TAG:== BY ==USR-IN==.                  00009100
009200                                                                  00009200
009300 FD  USERS-FILE-OUT                                               00009300
009400    RECORDING MODE IS F                                           00009400
009500    BLOCK CONTAINS 0 RECORDS.                                     00009500
009600 COPY USRMSTR REPLACING ==:TAG:== BY ==USR-OUT==.                 00009600
009700                                                                  00009700
009800 FD  INCOME-FILE                                                  00009800
009900    RECORDING MODE IS F.                                          00009900
010000 COPY INCTRAN.                                                    00010000
010100                                                                  00010100
010200 FD  EXPENSE-FILE                                                 00010200
010300    RECORDING MODE IS F.                                          00010300
010400 COPY EXPTRAN.                                                    00010400
010500                                                                  00010500
010600 FD  INVESTMENT-FILE                                              00010600
010700    RECORDING MODE IS F.                                          00010700
010800 COPY INVTRAN.                                                    00010800
010900                                                                  00010900
011000 FD  SAVINGS-GOAL-FILE                                            00011000
011100    RECORDING MODE IS F.                                          00011100
011200 COPY SGLTRAN.                                                    00011200
011300                                                                  00011300
011400 FD  CATALOGUE-FILE                                               00011400
011500    RECORDING MODE IS F.                                          00011500
011600 COPY AVICAT.                                                     00011600
011700                                                                  00011700
011800 FD  REPORT-FILE                                                  00011800
011900    RECORDING MODE IS F.                                          00011900
012000 01  REPORT-RECORD                   PIC X(132).                  00012000
012100                                                                  00012100
012200***************************************************************** 00012200
012300 WORKING-STORAGE SECTION.                                         00012300
012400***************************************************************** 00012400
012500*    RUN-DATE WORK - RAW ACCEPT FIELD AND THE CENTURY WINDOW.   * 00012500
012600*    SEE 050-WINDOW-CENTURY.  WS-RUN-DATE-N ITSELF IS PART OF   * 00012600
012700*    THE COMMON WORK AREA BELOW SO THE SERVICES CAN SHARE IT.   * 00012700
012800***************************************************************** 00012800
012900 01  WS-BR-DATE-RAW               PIC 9(06).                      00012900
013000 01  WS-BR-DATE-RAW-R REDEFINES WS-BR-DATE-RAW.                   00013000
013100    05  WS-BR-YY                 PIC 99.                          00013100
013200    05  WS-BR-MM                 PIC 99.                          00013200
013300    05  WS-BR-DD                 PIC 99.                          00013300
013400 77  WS-BR-CENTURY                 PIC 9(02)   COMP-3.            00013400
013500                                                                  00013500
013600***************************************************************** 00013600
013700*    FILE STATUS AND END-OF-FILE SWITCHES, ONE PAIR PER FILE.   * 00013700
013800***************************************************************** 00013800
013900 01  WS-BR-FILE-STATUSES.                                         00013900
014000    05  WS-USERIN-STATUS          PIC X(02)  VALUE SPACES.        00014000
014100    05  WS-USEROUT-STATUS         PIC X(02)  VALUE SPACES.        00014100
014200    05  WS-INCOME-STATUS          PIC X(02)  VALUE SPACES.        00014200
014300    05  WS-EXPENSE-STATUS         PIC X(02)  VALUE SPACES.        00014300
014400    05  WS-INVEST-STATUS          PIC X(02)  VALUE SPACES.        00014400
014500    05  WS-SGOAL-STATUS           PIC X(02)  VALUE SPACES.        00014500
014600    05  WS-CATLOG-STATUS          PIC X(02)  VALUE SPACES.        00014600
014700    05  WS-REPORT-STATUS          PIC X(02)  VALUE SPACES.        00014700
014800                                                                  00014800
014900 01  WS-BR-SWITCHES.                                              00014900
015000    05  WS-USERIN-EOF-SW          PIC X(01)  VALUE 'N'.           00015000
015100        88  WS-USERIN-EOF                    VALUE 'Y'.           00015100
015200    05  WS-INCOME-EOF-SW          PIC X(01)  VALUE 'N'.           00015200
015300        88  WS-INCOME-EOF                    VALUE 'Y'.           00015300
015400    05  WS-EXPENSE-EOF-SW         PIC X(01)  VALUE 'N'.           00015400
015500        88  WS-EXPENSE-EOF                   VALUE 'Y'.           00015500
015600    05  WS-INVEST-EOF-SW          PIC X(01)  VALUE 'N'.           00015600
015700        88  WS-INVEST-EOF                    VALUE 'Y'.           00015700
015800    05  WS-SGOAL-EOF-SW           PIC X(01)  VALUE 'N'.           00015800
015900        88  WS-SGOAL-EOF                     VALUE 'Y'.           00015900
016000    05  WS-CATLOG-EOF-SW          PIC X(01)  VALUE 'N'.           00016000
016100        88  WS-CATLOG-EOF                    VALUE 'Y'.           00016100
016200                                                                  00016200
016300***************************************************************** 00016300
016400*    FILE RECORD-COUNT CONTROLS - PRINTED NOWHERE YET, KEPT SO  * 00016400
016500*    OPERATIONS HAS A COUNT TO BALANCE AGAINST THE JCL RUN LOG. * 00016500
016600***************************************************************** 00016600
016700 01  WS-BR-RECORD-COUNTS.                                         00016700
016800    05  WS-USERS-READ             PIC S9(07)  COMP-3  VALUE ZERO. 00016800
016900    05  WS-INCOME-READ            PIC S9(07)  COMP-3  VALUE ZERO. 00016900
017000    05  WS-EXPENSE-READ           PIC S9(07)  COMP-3  VALUE ZERO. 00017000
017100    05  WS-INVEST-READ            PIC S9(07)  COMP-3  VALUE ZERO. 00017100
017200    05  WS-SGOAL-READ             PIC S9(07)  COMP-3  VALUE ZERO. 00017200
017300                                                                  00017300
017400***************************************************************** 00017400
017500*    COMMON WORK AREA - USER TABLE, CALL INTERFACE, LOOKUP       *00017500
017600*    TABLES, REJECT/GRAND-TOTAL ACCUMULATORS.  THIS COPY, IN    * 00017600
017700*    WORKING-STORAGE, IS THE ONE PHYSICAL COPY OF THE TABLE -   * 00017700
017800*    EVERY SERVICE SUBPROGRAM RECEIVES IT BY REFERENCE.         * 00017800
017900***************************************************************** 00017900
018000 COPY BUDGWORK.                                                   00018000
018100                                                                  00018100
018200***************************************************************** 00018200
018300*    SUMMARY REPORT PRINT LINES.                                * 00018300
018400***************************************************************** 00018400
018500 COPY RPTLINE.                                                    00018500
018600                                                                  00018600
018700***************************************************************** 00018700
018800*    LOCAL COPY OF INVSVC'S CATALOGUE-FORMATTER INTERFACE - THE   00018800
018900*    NAMES DO NOT HAVE TO MATCH INVSVC'S OWN LK- NAMES, ONLY THE  00018900
019000*    PICTURE CLAUSES AND CALLING SEQUENCE.                        00019000
019100***************************************************************** 00019100
019200 01  WS-CATALOGUE-DESCR.                                          00019200
019300    05  WS-CAT-DESCR-IN           PIC X(60).                      00019300
019400    05  WS-CAT-ASSET-TYPE-IN      PIC X(14).                      00019400
019500    05  WS-CAT-DESCR-OUT          PIC X(80).                      00019500
019600                                                                  00019600
019700***************************************************************** 00019700
019800 PROCEDURE DIVISION.                                              00019800
019900***************************************************************** 00019900
020000                                                                  00020000
020100 000-MAIN.                                                        00020100
020200    ACCEPT WS-BR-DATE-RAW FROM DATE.                              00020200
020300    PERFORM 050-WINDOW-CENTURY THRU 050-EXIT.                     00020300
020400    PERFORM 100-OPEN-FILES THRU 100-EXIT.                         00020400
020500    PERFORM 150-PRINT-REPORT-HEADING THRU 150-EXIT.               00020500
020600    PERFORM 200-LOAD-USERS THRU 200-EXIT.                         00020600
020700    PERFORM 300-PROCESS-INCOME-FILE THRU 300-EXIT.                00020700
020800    PERFORM 400-PROCESS-EXPENSE-FILE THRU 400-EXIT.               00020800
020900    PERFORM 500-PROCESS-INVESTMENT-FILE THRU 500-EXIT.            00020900
021000    PERFORM 600-PROCESS-SAVINGS-GOAL-FILE THRU 600-EXIT.          00021000
021100    PERFORM 700-PRINT-CATALOGUE-SECTION THRU 700-EXIT.            00021100
021200    PERFORM 800-PRINT-DETAIL-SECTION THRU 800-EXIT.               00021200
021300    PERFORM 850-PRINT-REJECT-TOTAL THRU 850-EXIT.                 00021300
021400    PERFORM 900-WRITE-USER-MASTER THRU 900-EXIT.                  00021400
021500    PERFORM 950-CLOSE-FILES THRU 950-EXIT.                        00021500
021600    GOBACK.                                                       00021600
021700                                                                  00021700
021800 050-WINDOW-CENTURY.                                              00021800
021900*    Y2K WINDOW - A TWO-DIGIT YEAR OF 50 THROUGH 99 IS 19XX, A    00021900
022000*    TWO-DIGIT YEAR OF 00 THROUGH 49 IS 20XX.  THE SHOP DOES NOT  00022000
022100*    EXPECT THIS PROGRAM TO STILL BE RUNNING WHEN THAT STOPS      00022100
022200*    BEING A SAFE ASSUMPTION.                                     00022200
022300    IF WS-BR-YY < 50                                              00022300
022400        MOVE 20 TO WS-BR-CENTURY                                  00022400
022500    ELSE                                                          00022500
022600        MOVE 19 TO WS-BR-CENTURY                                  00022600
022700    END-IF.                                                       00022700
022800    COMPUTE WS-RUN-CCYY = (WS-BR-CENTURY * 100) + WS-BR-YY.       00022800
022900    MOVE WS-BR-MM TO WS-RUN-MM.                                   00022900
023000    MOVE WS-BR-DD TO WS-RUN-DD.                                   00023000
023100 050-EXIT.                                                        00023100
023200    EXIT.                                                         00023200
023300                                                                  00023300
023400 100-OPEN-FILES.                                                  00023400
023500    OPEN INPUT   USERS-FILE-IN                                    00023500
023600                 INCOME-FILE                                      00023600
023700                 EXPENSE-FILE                                     00023700
023800                 INVESTMENT-FILE                                  00023800
023900                 SAVINGS-GOAL-FILE                                00023900
024000                 CATALOGUE-FILE                                   00024000
024100         OUTPUT  USERS-FILE-OUT                                   00024100
024200                 REPORT-FILE.                                     00024200
024300    IF WS-USERIN-STATUS NOT = '00'                                00024300
024400        DISPLAY 'BUDGRUN - ERROR OPENING USER MASTER IN, RC: '    00024400
024500                WS-USERIN-STATUS                                  00024500
024600        MOVE 16 TO RETURN-CODE                                    00024600
024700    END-IF.                                                       00024700
024800    IF WS-USEROUT-STATUS NOT = '00'                               00024800
024900        DISPLAY 'BUDGRUN - ERROR OPENING USER MASTER OUT, RC: '   00024900
025000                WS-USEROUT-STATUS                                 00025000
025100        MOVE 16 TO RETURN-CODE                                    00025100
025200    END-IF.                                                       00025200
025300    IF WS-INCOME-STATUS NOT = '00'                                00025300
025400        DISPLAY 'BUDGRUN - ERROR OPENING INCOME FILE, RC: '       00025400
025500                WS-INCOME-STATUS                                  00025500
025600        MOVE 16 TO RETURN-CODE                                    00025600
025700    END-IF.                                                       00025700
025800    IF WS-EXPENSE-STATUS NOT = '00'                               00025800
025900        DISPLAY 'BUDGRUN - ERROR OPENING EXPENSE FILE, RC: '      00025900
026000                WS-EXPENSE-STATUS                                 00026000
026100        MOVE 16 TO RETURN-CODE                                    00026100
026200    END-IF.                                                       00026200
026300    IF WS-INVEST-STATUS NOT = '00'                                00026300
026400        DISPLAY 'BUDGRUN - ERROR OPENING INVESTMENT FILE, RC: '   00026400
026500                WS-INVEST-STATUS                                  00026500
026600        MOVE 16 TO RETURN-CODE                                    00026600
026700    END-IF.                                                       00026700
026800    IF WS-SGOAL-STATUS NOT = '00'                                 00026800
026900        DISPLAY 'BUDGRUN - ERROR OPENING SAVINGS GOAL FILE, RC: ' 00026900
027000                WS-SGOAL-STATUS                                   00027000
027100        MOVE 16 TO RETURN-CODE                                    00027100
027200    END-IF.                                                       00027200
027300    IF WS-CATLOG-STATUS NOT = '00'                                00027300
027400        DISPLAY 'BUDGRUN - ERROR OPENING CATALOGUE FILE, RC: '    00027400
027500                WS-CATLOG-STATUS                                  00027500
027600        MOVE 16 TO RETURN-CODE                                    00027600
027700    END-IF.                                                       00027700
027800    IF WS-REPORT-STATUS NOT = '00'                                00027800
027900        DISPLAY 'BUDGRUN - ERROR OPENING REPORT FILE, RC: '       00027900
028000                WS-REPORT-STATUS                                  00028000
028100        MOVE 16 TO RETURN-CODE                                    00028100
028200    END-IF.                                                       00028200
028300 100-EXIT.                                                        00028300
028400    EXIT.                                                         00028400
028500                                                                  00028500
028600 150-PRINT-REPORT-HEADING.                                        00028600
028700    MOVE WS-RUN-MM   TO RPT-HDG-MM.                               00028700
028800    MOVE WS-RUN-DD   TO RPT-HDG-DD.                               00028800
028900    MOVE WS-RUN-CCYY TO RPT-HDG-CCYY.                             00028900
029000    WRITE REPORT-RECORD FROM RPT-HEADING-1 AFTER PAGE.            00029000
029100 150-EXIT.                                                        00029100
029200    EXIT.                                                         00029200
029300                                                                  00029300
029400***************************************************************** 00029400
029500*    200 - LOAD THE USER MASTER INTO WS-USER-TABLE.  THE MASTER   00029500
029600*    ARRIVES SORTED BY USR-ID (SEE FILES SECTION), SO THE TABLE   00029600
029700*    LOADS IN THE ORDER USRSVC'S BINARY CHOP REQUIRES WITHOUT A   00029700
029800*    SEPARATE SORT STEP.                                          00029800
029900***************************************************************** 00029900
030000 200-LOAD-USERS.                                                  00030000
030100    MOVE ZERO TO WS-USER-COUNT.                                   00030100
030200    PERFORM 210-READ-USER-RECORD THRU 210-EXIT.                   00030200
030300    PERFORM 220-LOAD-ONE-USER THRU 220-EXIT                       00030300
030400        UNTIL WS-USERIN-EOF.                                      00030400
030500 200-EXIT.                                                        00030500
030600    EXIT.                                                         00030600
030700                                                                  00030700
030800 210-READ-USER-RECORD.                                            00030800
030900    READ USERS-FILE-IN                                            00030900
031000        AT END                                                    00031000
031100            MOVE 'Y' TO WS-USERIN-EOF-SW                          00031100
031200    END-READ.                                                     00031200
031300 210-EXIT.                                                        00031300
031400    EXIT.                                                         00031400
031500                                                                  00031500
031600 220-LOAD-ONE-USER.                                               00031600
031700    ADD 1 TO WS-USER-COUNT.                                       00031700
031800    ADD 1 TO WS-USERS-READ.                                       00031800
031900    SET IDX-USER TO WS-USER-COUNT.                                00031900
032000    MOVE USR-IN-ID              TO WS-USR-ID (IDX-USER).          00032000
032100    MOVE USR-IN-USERNAME        TO WS-USR-USERNAME (IDX-USER).    00032100
032200    MOVE USR-IN-EMAIL           TO WS-USR-EMAIL (IDX-USER).       00032200
032300    MOVE USR-IN-ROLE            TO WS-USR-ROLE (IDX-USER).        00032300
032400    MOVE USR-IN-BUDGET          TO WS-USR-BUDGET (IDX-USER).      00032400
032500    MOVE USR-IN-BUDGET-AFTER-GOALS                                00032500
032600                                TO WS-USR-BUDGET-AFTER-GOALS      00032600
032700                                        (IDX-USER).               00032700
032800    MOVE USR-IN-ENABLED         TO WS-USR-ENABLED (IDX-USER).     00032800
032900    MOVE ZERO           TO WS-USR-INCOME-TOTAL (IDX-USER)         00032900
033000                            WS-USR-INCOME-COUNT (IDX-USER)        00033000
033100                            WS-USR-EXPENSE-TOTAL (IDX-USER)       00033100
033200                            WS-USR-INVESTED-TOTAL (IDX-USER)      00033200
033300                            WS-USR-RESERVED-TOTAL (IDX-USER).     00033300
033400    PERFORM 210-READ-USER-RECORD THRU 210-EXIT.                   00033400
033500 220-EXIT.                                                        00033500
033600    EXIT.                                                         00033600
033700                                                                  00033700
033800***************************************************************** 00033800
033900*    300 - INCOME FILE.  EVERY RECORD IS OFFERED TO INCSVC AS A   00033900
034000*    'PT' POST-TRANSACTION.  A REJECT DOES NOT STOP THE RUN - IT  00034000
034100*    IS LISTED ON THE REPORT AND THE NEXT RECORD IS READ.         00034100
034200***************************************************************** 00034200
034300 300-PROCESS-INCOME-FILE.                                         00034300
034400    PERFORM 310-READ-INCOME-RECORD THRU 310-EXIT.                 00034400
034500    PERFORM 320-POST-ONE-INCOME THRU 320-EXIT                     00034500
034600        UNTIL WS-INCOME-EOF.                                      00034600
034700 300-EXIT.                                                        00034700
034800    EXIT.                                                         00034800
034900                                                                  00034900
035000 310-READ-INCOME-RECORD.                                          00035000
035100    READ INCOME-FILE                                              00035100
035200        AT END                                                    00035200
035300            MOVE 'Y' TO WS-INCOME-EOF-SW                          00035300
035400    END-READ.                                                     00035400
035500 310-EXIT.                                                        00035500
035600    EXIT.                                                         00035600
035700                                                                  00035700
035800 320-POST-ONE-INCOME.                                             00035800
035900    ADD 1 TO WS-INCOME-READ.                                      00035900
036000    MOVE 'PT' TO WS-SVC-OP-CODE.                                  00036000
036100    CALL 'INCSVC' USING WS-USER-TABLE WS-SVC-INTERFACE            00036100
036200                         INC-RECORD.                              00036200
036300    IF NOT WS-SVC-OK                                              00036300
036400        PERFORM 330-REJECT-INCOME THRU 330-EXIT                   00036400
036500    END-IF.                                                       00036500
036600    PERFORM 310-READ-INCOME-RECORD THRU 310-EXIT.                 00036600
036700 320-EXIT.                                                        00036700
036800    EXIT.                                                         00036800
036900                                                                  00036900
037000 330-REJECT-INCOME.                                               00037000
037100    ADD 1 TO WS-REJECT-TOTAL.                                     00037100
037200    MOVE SPACES TO RPT-REJECT-LINE.                               00037200
037300    MOVE WS-SVC-RETURN-CODE TO RPT-REJ-REASON.                    00037300
037400    MOVE 'INCOME'           TO RPT-REJ-FILE.                      00037400
037500    MOVE INC-ID             TO RPT-REJ-TRAN-ID.                   00037500
037600    MOVE INC-USER-ID        TO RPT-REJ-USER-ID.                   00037600
037700    PERFORM 9000-SET-REJECT-TEXT THRU 9000-EXIT.                  00037700
037800    WRITE REPORT-RECORD FROM RPT-REJECT-LINE AFTER 1.             00037800
037900 330-EXIT.                                                        00037900
038000    EXIT.                                                         00038000
038100                                                                  00038100
038200***************************************************************** 00038200
038300*    400 - EXPENSE FILE, SAME SHAPE AS 300.                       00038300
038400***************************************************************** 00038400
038500 400-PROCESS-EXPENSE-FILE.                                        00038500
038600    PERFORM 410-READ-EXPENSE-RECORD THRU 410-EXIT.                00038600
038700    PERFORM 420-POST-ONE-EXPENSE THRU 420-EXIT                    00038700
038800        UNTIL WS-EXPENSE-EOF.                                     00038800
038900 400-EXIT.                                                        00038900
039000    EXIT.                                                         00039000
039100                                                                  00039100
039200 410-READ-EXPENSE-RECORD.                                         00039200
039300    READ EXPENSE-FILE                                             00039300
039400        AT END                                                    00039400
039500            MOVE 'Y' TO WS-EXPENSE-EOF-SW                         00039500
039600    END-READ.                                                     00039600
039700 410-EXIT.                                                        00039700
039800    EXIT.                                                         00039800
039900                                                                  00039900
040000 420-POST-ONE-EXPENSE.                                            00040000
040100    ADD 1 TO WS-EXPENSE-READ.                                     00040100
040200    MOVE 'PT' TO WS-SVC-OP-CODE.                                  00040200
040300    CALL 'EXPSVC' USING WS-USER-TABLE WS-SVC-INTERFACE            00040300
040400                         EXP-RECORD.                              00040400
040500    IF NOT WS-SVC-OK                                              00040500
040600        PERFORM 430-REJECT-EXPENSE THRU 430-EXIT                  00040600
040700    END-IF.                                                       00040700
040800    PERFORM 410-READ-EXPENSE-RECORD THRU 410-EXIT.                00040800
040900 420-EXIT.                                                        00040900
041000    EXIT.                                                         00041000
041100                                                                  00041100
041200 430-REJECT-EXPENSE.                                              00041200
041300    ADD 1 TO WS-REJECT-TOTAL.                                     00041300
041400    MOVE SPACES TO RPT-REJECT-LINE.                               00041400
041500    MOVE WS-SVC-RETURN-CODE TO RPT-REJ-REASON.                    00041500
041600    MOVE 'EXPENSE'          TO RPT-REJ-FILE.                      00041600
041700    MOVE EXP-ID             TO RPT-REJ-TRAN-ID.                   00041700
041800    MOVE EXP-USER-ID        TO RPT-REJ-USER-ID.                   00041800
041900    PERFORM 9000-SET-REJECT-TEXT THRU 9000-EXIT.                  00041900
042000    WRITE REPORT-RECORD FROM RPT-REJECT-LINE AFTER 1.             00042000
042100 430-EXIT.                                                        00042100
042200    EXIT.                                                         00042200
042300                                                                  00042300
042400***************************************************************** 00042400
042500*    500 - INVESTMENT FILE.  ASSET-TYPE AND FUNDS VALIDATION IS   00042500
042600*    DONE INSIDE INVSVC ITSELF - THIS PARAGRAPH JUST OFFERS EACH  00042600
042700*    RECORD AND LISTS WHATEVER COMES BACK REJECTED.               00042700
042800***************************************************************** 00042800
042900 500-PROCESS-INVESTMENT-FILE.                                     00042900
043000    PERFORM 510-READ-INVESTMENT-RECORD THRU 510-EXIT.             00043000
043100    PERFORM 520-POST-ONE-INVESTMENT THRU 520-EXIT                 00043100
043200        UNTIL WS-INVEST-EOF.                                      00043200
043300 500-EXIT.                                                        00043300
043400    EXIT.                                                         00043400
043500                                                                  00043500
043600 510-READ-INVESTMENT-RECORD.                                      00043600
043700    READ INVESTMENT-FILE                                          00043700
043800        AT END                                                    00043800
043900            MOVE 'Y' TO WS-INVEST-EOF-SW                          00043900
044000    END-READ.                                                     00044000
044100 510-EXIT.                                                        00044100
044200    EXIT.                                                         00044200
044300                                                                  00044300
044400 520-POST-ONE-INVESTMENT.                                         00044400
044500    ADD 1 TO WS-INVEST-READ.                                      00044500
044600    MOVE 'PT' TO WS-SVC-OP-CODE.                                  00044600
044700    CALL 'INVSVC' USING WS-USER-TABLE WS-SVC-INTERFACE            00044700
044800                         INV-RECORD.                              00044800
044900    IF NOT WS-SVC-OK                                              00044900
045000        PERFORM 530-REJECT-INVESTMENT THRU 530-EXIT               00045000
045100    END-IF.                                                       00045100
045200    PERFORM 510-READ-INVESTMENT-RECORD THRU 510-EXIT.             00045200
045300 520-EXIT.                                                        00045300
045400    EXIT.                                                         00045400
045500                                                                  00045500
045600 530-REJECT-INVESTMENT.                                           00045600
045700    ADD 1 TO WS-REJECT-TOTAL.                                     00045700
045800    MOVE SPACES TO RPT-REJECT-LINE.                               00045800
045900    MOVE WS-SVC-RETURN-CODE TO RPT-REJ-REASON.                    00045900
046000    MOVE 'INVEST'           TO RPT-REJ-FILE.                      00046000
046100    MOVE INV-ID             TO RPT-REJ-TRAN-ID.                   00046100
046200    MOVE INV-USER-ID        TO RPT-REJ-USER-ID.                   00046200
046300    PERFORM 9000-SET-REJECT-TEXT THRU 9000-EXIT.                  00046300
046400    WRITE REPORT-RECORD FROM RPT-REJECT-LINE AFTER 1.             00046400
046500 530-EXIT.                                                        00046500
046600    EXIT.                                                         00046600
046700                                                                  00046700
046800***************************************************************** 00046800
046900*    600 - SAVINGS GOAL FILE.  SGLSVC'S 'MR' MONTHS-TO-REACH OP   00046900
047000*    IS NOT CALLED HERE - THE TRANSACTION FILE CARRIES NO TARGET  00047000
047100*    AMOUNT (SEE SGLTRAN) SO THAT ANSWER IS FOR THE UPSTREAM      00047100
047200*    PLANNING SCREEN, NOT THIS BATCH.                             00047200
047300***************************************************************** 00047300
047400 600-PROCESS-SAVINGS-GOAL-FILE.                                   00047400
047500    PERFORM 610-READ-SAVINGS-GOAL-RECORD THRU 610-EXIT.           00047500
047600    PERFORM 620-POST-ONE-SAVINGS-GOAL THRU 620-EXIT               00047600
047700        UNTIL WS-SGOAL-EOF.                                       00047700
047800 600-EXIT.                                                        00047800
047900    EXIT.                                                         00047900
048000                                                                  00048000
048100 610-READ-SAVINGS-GOAL-RECORD.                                    00048100
048200    READ SAVINGS-GOAL-FILE                                        00048200
048300        AT END                                                    00048300
048400            MOVE 'Y' TO WS-SGOAL-EOF-SW                           00048400
048500    END-READ.                                                     00048500
048600 610-EXIT.                                                        00048600
048700    EXIT.                                                         00048700
048800                                                                  00048800
048900 620-POST-ONE-SAVINGS-GOAL.                                       00048900
049000    ADD 1 TO WS-SGOAL-READ.                                       00049000
049100    MOVE 'PT' TO WS-SVC-OP-CODE.                                  00049100
049200    CALL 'SGLSVC' USING WS-USER-TABLE WS-SVC-INTERFACE            00049200
049300                         SGL-RECORD.                              00049300
049400    IF NOT WS-SVC-OK                                              00049400
049500        PERFORM 630-REJECT-SAVINGS-GOAL THRU 630-EXIT             00049500
049600    END-IF.                                                       00049600
049700    PERFORM 610-READ-SAVINGS-GOAL-RECORD THRU 610-EXIT.           00049700
049800 620-EXIT.                                                        00049800
049900    EXIT.                                                         00049900
050000                                                                  00050000
050100 630-REJECT-SAVINGS-GOAL.                                         00050100
050200    ADD 1 TO WS-REJECT-TOTAL.                                     00050200
050300    MOVE SPACES TO RPT-REJECT-LINE.                               00050300
050400    MOVE WS-SVC-RETURN-CODE TO RPT-REJ-REASON.                    00050400
050500    MOVE 'SAVINGS'          TO RPT-REJ-FILE.                      00050500
050600    MOVE SGL-ID             TO RPT-REJ-TRAN-ID.                   00050600
050700    MOVE SGL-USER-ID        TO RPT-REJ-USER-ID.                   00050700
050800    PERFORM 9000-SET-REJECT-TEXT THRU 9000-EXIT.                  00050800
050900    WRITE REPORT-RECORD FROM RPT-REJECT-LINE AFTER 1.             00050900
051000 630-EXIT.                                                        00051000
051100    EXIT.                                                         00051100
051200                                                                  00051200
051300***************************************************************** 00051300
051400*    700 - CATALOGUE SECTION.  ONE LINE PER AVAILABLE-INVESTMENT  00051400
051500*    RECORD, DESCRIPTION FORMATTED BY INVSVC'S SECOND ENTRY       00051500
051600*    POINT (SEE INVSVC 5000-FORMAT-CATALOGUE-DESCR).              00051600
051700***************************************************************** 00051700
051800 700-PRINT-CATALOGUE-SECTION.                                     00051800
051900    WRITE REPORT-RECORD FROM RPT-HEADING-2 AFTER 2.               00051900
052000    PERFORM 710-READ-CATALOGUE-RECORD THRU 710-EXIT.              00052000
052100    PERFORM 720-PRINT-ONE-CATALOGUE-LINE THRU 720-EXIT            00052100
052200        UNTIL WS-CATLOG-EOF.                                      00052200
052300 700-EXIT.                                                        00052300
052400    EXIT.                                                         00052400
052500                                                                  00052500
052600 710-READ-CATALOGUE-RECORD.                                       00052600
052700    READ CATALOGUE-FILE                                           00052700
052800        AT END                                                    00052800
052900            MOVE 'Y' TO WS-CATLOG-EOF-SW                          00052900
053000    END-READ.                                                     00053000
053100 710-EXIT.                                                        00053100
053200    EXIT.                                                         00053200
053300                                                                  00053300
053400 720-PRINT-ONE-CATALOGUE-LINE.                                    00053400
053500    MOVE AVI-DESCRIPTION   TO WS-CAT-DESCR-IN.                    00053500
053600    MOVE AVI-ASSET-TYPE    TO WS-CAT-ASSET-TYPE-IN.               00053600
053700    MOVE SPACES            TO WS-CAT-DESCR-OUT.                   00053700
053800    CALL 'INVCATFM' USING WS-CATALOGUE-DESCR.                     00053800
053900    MOVE SPACES            TO RPT-CATALOGUE-LINE.                 00053900
054000    MOVE AVI-ID            TO RPT-CAT-ID.                         00054000
054100    MOVE AVI-ASSET-TYPE    TO RPT-CAT-ASSET-TYPE.                 00054100
054200    MOVE WS-CAT-DESCR-OUT  TO RPT-CAT-DESCR.                      00054200
054300    WRITE REPORT-RECORD FROM RPT-CATALOGUE-LINE AFTER 1.          00054300
054400    PERFORM 710-READ-CATALOGUE-RECORD THRU 710-EXIT.              00054400
054500 720-EXIT.                                                        00054500
054600    EXIT.                                                         00054600
054700                                                                  00054700
054800***************************************************************** 00054800
054900*    800 - PER-USER DETAIL SECTION AND GRAND TOTALS.              00054900
055000***************************************************************** 00055000
055100 800-PRINT-DETAIL-SECTION.                                        00055100
055200    WRITE REPORT-RECORD FROM RPT-HEADING-3 AFTER PAGE.            00055200
055300    WRITE REPORT-RECORD FROM RPT-DETAIL-HDG AFTER 2.              00055300
055400    PERFORM 810-PRINT-ONE-USER THRU 810-EXIT                      00055400
055500        VARYING IDX-USER FROM 1 BY 1                              00055500
055600        UNTIL IDX-USER > WS-USER-COUNT.                           00055600
055700    PERFORM 820-PRINT-GRAND-TOTALS THRU 820-EXIT.                 00055700
055800 800-EXIT.                                                        00055800
055900    EXIT.                                                         00055900
056000                                                                  00056000
056100 810-PRINT-ONE-USER.                                              00056100
056200    MOVE SPACES TO RPT-DETAIL-LINE.                               00056200
056300    MOVE WS-USR-ID (IDX-USER)       TO RPT-DET-USER-ID.           00056300
056400    MOVE WS-USR-USERNAME (IDX-USER) TO RPT-DET-USERNAME.          00056400
056500    MOVE WS-USR-INCOME-TOTAL (IDX-USER)                           00056500
056600                                    TO RPT-DET-INCOME.            00056600
056700    MOVE WS-USR-EXPENSE-TOTAL (IDX-USER)                          00056700
056800                                    TO RPT-DET-EXPENSE.           00056800
056900    MOVE WS-USR-INVESTED-TOTAL (IDX-USER)                         00056900
057000                                    TO RPT-DET-INVESTED.          00057000
057100    MOVE WS-USR-RESERVED-TOTAL (IDX-USER)                         00057100
057200                                    TO RPT-DET-RESERVED.          00057200
057300    MOVE WS-USR-BUDGET (IDX-USER)   TO RPT-DET-BUDGET.            00057300
057400    MOVE WS-USR-BUDGET-AFTER-GOALS (IDX-USER)                     00057400
057500                                    TO RPT-DET-BUDGET-AG.         00057500
057600    WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 1.             00057600
057700    ADD WS-USR-INCOME-TOTAL (IDX-USER)    TO WS-GT-INCOME.        00057700
057800    ADD WS-USR-EXPENSE-TOTAL (IDX-USER)   TO WS-GT-EXPENSE.       00057800
057900    ADD WS-USR-INVESTED-TOTAL (IDX-USER)  TO WS-GT-INVESTED.      00057900
058000    ADD WS-USR-RESERVED-TOTAL (IDX-USER)  TO WS-GT-RESERVED.      00058000
058100    ADD WS-USR-BUDGET (IDX-USER)          TO WS-GT-BUDGET.        00058100
058200    ADD WS-USR-BUDGET-AFTER-GOALS (IDX-USER)                      00058200
058300                                TO WS-GT-BUDGET-AFTER-GOALS.      00058300
058400 810-EXIT.                                                        00058400
058500    EXIT.                                                         00058500
058600                                                                  00058600
058700 820-PRINT-GRAND-TOTALS.                                          00058700
058800    MOVE SPACES              TO RPT-GRAND-TOTAL-LINE.             00058800
058900    MOVE WS-GT-INCOME         TO RPT-GT-INCOME.                   00058900
059000    MOVE WS-GT-EXPENSE        TO RPT-GT-EXPENSE.                  00059000
059100    MOVE WS-GT-INVESTED       TO RPT-GT-INVESTED.                 00059100
059200    MOVE WS-GT-RESERVED       TO RPT-GT-RESERVED.                 00059200
059300    MOVE WS-GT-BUDGET         TO RPT-GT-BUDGET.                   00059300
059400    MOVE WS-GT-BUDGET-AFTER-GOALS                                 00059400
059500                              TO RPT-GT-BUDGET-AG.                00059500
059600    WRITE REPORT-RECORD FROM RPT-GRAND-TOTAL-LINE AFTER 2.        00059600
059700 820-EXIT.                                                        00059700
059800    EXIT.                                                         00059800
059900                                                                  00059900
060000 850-PRINT-REJECT-TOTAL.                                          00060000
060100    MOVE SPACES             TO RPT-REJECT-TOTAL-LINE.             00060100
060200    MOVE WS-REJECT-TOTAL    TO RPT-REJECT-TOTAL-EDIT.             00060200
060300    WRITE REPORT-RECORD FROM RPT-REJECT-TOTAL-LINE AFTER 2.       00060300
060400 850-EXIT.                                                        00060400
060500    EXIT.                                                         00060500
060600                                                                  00060600
060700***************************************************************** 00060700
060800*    900 - REWRITE THE USER MASTER COMPLETE, UPDATED BALANCES     00060800
060900*    IN, ACCUMULATOR COLUMNS OUT (THEY ARE NOT PART OF THE        00060900
061000*    MASTER RECORD LAYOUT - SEE USRMSTR).                         00061000
061100***************************************************************** 00061100
061200 900-WRITE-USER-MASTER.                                           00061200
061300    PERFORM 910-WRITE-ONE-USER THRU 910-EXIT                      00061300
061400        VARYING IDX-USER FROM 1 BY 1                              00061400
061500        UNTIL IDX-USER > WS-USER-COUNT.                           00061500
061600 900-EXIT.                                                        00061600
061700    EXIT.                                                         00061700
061800                                                                  00061800
061900 910-WRITE-ONE-USER.                                              00061900
062000    MOVE WS-USR-ID (IDX-USER)        TO USR-OUT-ID.               00062000
062100    MOVE WS-USR-USERNAME (IDX-USER)  TO USR-OUT-USERNAME.         00062100
062200    MOVE WS-USR-EMAIL (IDX-USER)     TO USR-OUT-EMAIL.            00062200
062300    MOVE WS-USR-ROLE (IDX-USER)      TO USR-OUT-ROLE.             00062300
062400    MOVE WS-USR-BUDGET (IDX-USER)    TO USR-OUT-BUDGET.           00062400
062500    MOVE WS-USR-BUDGET-AFTER-GOALS (IDX-USER)                     00062500
062600                            TO USR-OUT-BUDGET-AFTER-GOALS.        00062600
062700    MOVE WS-USR-ENABLED (IDX-USER)   TO USR-OUT-ENABLED.          00062700
062800    WRITE USR-OUT-RECORD.                                         00062800
062900 910-EXIT.                                                        00062900
063000    EXIT.                                                         00063000
063100                                                                  00063100
063200 950-CLOSE-FILES.                                                 00063200
063300    CLOSE USERS-FILE-IN                                           00063300
063400          USERS-FILE-OUT                                          00063400
063500          INCOME-FILE                                             00063500
063600          EXPENSE-FILE                                            00063600
063700          INVESTMENT-FILE                                         00063700
063800          SAVINGS-GOAL-FILE                                       00063800
063900          CATALOGUE-FILE                                          00063900
064000          REPORT-FILE.                                            00064000
064100 950-EXIT.                                                        00064100
064200    EXIT.                                                         00064200
064300                                                                  00064300
064400***************************************************************** 00064400
064500*    9000 - SHARED REJECT-TEXT LOOKUP, ONE PLACE FOR ALL FOUR     00064500
064600*    TRANSACTION FILES SO THE WORDING ONLY CHANGES ONCE.          00064600
064700***************************************************************** 00064700
064800 9000-SET-REJECT-TEXT.                                            00064800
064900    EVALUATE WS-SVC-RETURN-CODE                                   00064900
065000        WHEN '01'                                                 00065000
065100            MOVE 'USER NOT ON FILE' TO RPT-REJ-TEXT               00065100
065200        WHEN '02'                                                 00065200
065300            MOVE 'INSUFFICIENT BUDGET FOR INVESTMENT'             00065300
065400                    TO RPT-REJ-TEXT                               00065400
065500        WHEN '03'                                                 00065500
065600            MOVE 'CUSTOM TYPE OR FREQUENCY FIELD INVALID'         00065600
065700                    TO RPT-REJ-TEXT                               00065700
065800        WHEN '04'                                                 00065800
065900            MOVE 'PERCENTAGE NOT IN RANGE 0 THROUGH 1'            00065900
066000                    TO RPT-REJ-TEXT                               00066000
066100        WHEN '05'                                                 00066100
066200            MOVE 'ASSET TYPE NOT IN CATALOGUE' TO RPT-REJ-TEXT    00066200
066300        WHEN OTHER                                                00066300
066400            MOVE 'REJECTED - REASON NOT ON FILE' TO RPT-REJ-TEXT  00066400
066500    END-EVALUATE.                                                 00066500
066600 9000-EXIT.                                                       00066600
066700    EXIT.                                                         00066700
