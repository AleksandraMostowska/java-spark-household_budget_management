000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID.     SGLSVC.                                          00000200
000300 AUTHOR.         R J PALOMA.                                      00000300
000400 INSTALLATION.   HOUSEHOLD BUDGET SYSTEMS GROUP.                  00000400
000500 DATE-WRITTEN.   08/21/91.                                        00000500
000600 DATE-COMPILED.                                                   00000600
000700 SECURITY.       NON-CONFIDENTIAL.                                00000700
000800***************************************************************** 00000800
000900*  SGLSVC - SAVINGS GOAL POSTING SERVICE.                       * 00000900
001000*                                                                *00001000
001100*  CALLED ONCE PER SAVINGS-GOAL-RECORD READ BY BUDGRUN 600-     * 00001100
001200*  PROCESS-SAVINGS-GOAL-FILE.  VALIDATES THE CUSTOM-TYPE LABEL  * 00001200
001300*  THROUGH CUSFVAL, THE PERCENTAGE RANGE ITSELF, AND THE USER'S * 00001300
001400*  EXISTENCE THROUGH USRSVC, THEN RESERVES BUDGET times         * 00001400
001500*  PERCENTAGE OUT OF BUDGET-AFTER-GOALS (BUDGET ITSELF DOES NOT * 00001500
001600*  MOVE - A GOAL RESERVES, IT DOES NOT SPEND).  ALSO ANSWERS    * 00001600
001700*  THE "HOW LONG TO REACH A TARGET" QUESTION FOR THE UPSTREAM   * 00001700
001800*  PLANNING SCREEN.                                              *00001800
001900*                                                                *00001900
002000*  CALLING CONVENTION - CALL 'SGLSVC' USING WS-USER-TABLE       * 00002000
002100*                            WS-SVC-INTERFACE SGL-RECORD.       * 00002100
002200*     WS-SVC-OP-CODE = 'PT' POST GOAL (CUTS BUDGET-AFTER-GOALS),* 00002200
002300*     'RT' REMOVE GOAL (ADDS THE RECOMPUTED RESERVE BACK), 'MR' * 00002300
002400*     MONTHS-TO-REACH (WS-SVC-AMOUNT IN HOLDS THE TARGET,       * 00002400
002500*     WS-TARGET-DATE-N OUT HOLDS THE TARGET DATE, WS-SGL-        *00002500
002600*     MONTHS-OUT HOLDS THE MONTH COUNT).  RETURN CODES COME     * 00002600
002700*     BACK IN WS-SVC-RETURN-CODE - '00' OK, '01' USER NOT       * 00002700
002800*     FOUND, '03' BAD CUSTOM FIELD, '04' BAD PERCENTAGE.        * 00002800
002900*                                                                *00002900
003000*  CHANGE LOG                                                     00003000
003100*  ---------------------------------------------------------      00003100
003200*  08/21/91  RJP  ORIGINAL                                      * 00003200
003300*  02/23/94  RJP  ADDED MONTHS-TO-REACH / TARGET DATE OPERATION * 00003300
003400*  09/18/96  RJP  MOVED CUSTOM-LABEL CHECK OUT TO CUSFVAL       * 00003400
003500*  11/09/98  DKS  Y2K REVIEW - TARGET DATE CARRIES FULL CCYY,   * 00003500
003600*                     NO CHANGES REQUIRED                       * 00003600
003700*  04/03/01  DKS  MONTHS-TO-REACH NOW ROUNDS PART-MONTHS UP     * 00003700
003800*                     (WAS TRUNCATING) PER AUDIT FINDING        * 00003800
003900*  08/10/26  DKS  WS-USER-TABLE NOW PASSED IN FROM BUDGRUN AS A * 00003900
004000*                     PARAMETER, NOT A PRIVATE COPY (TR-3140)   * 00004000
004100*  08/10/26  DKS  SPLIT WS-SGL-WORK INTO STANDALONE 77-LEVELS,  * 00004100
004200*                     SHOP STANDARD FOR ONE-OF-A-KIND SCALARS   * 00004200
004300*                     (TR-3143)                                 * 00004300
004400***************************************************************** 00004400
004500                                                                  00004500
004600 ENVIRONMENT DIVISION.                                            00004600
004700 CONFIGURATION SECTION.                                           00004700
004800 SOURCE-COMPUTER.  IBM-370.                                       00004800
004900 OBJECT-COMPUTER.  IBM-370.                                       00004900
005000 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                            00005000
005100                                                                  00005100
005200 DATA DIVISION.                                                   00005200
005300 WORKING-STORAGE SECTION.                                         00005300
005400 77  WS-SGL-RESERVE                  PIC S9(11)V99.               00005400
005500 77  WS-SGL-MONTHS-OUT                PIC S9(05)    COMP-3.       00005500
005600 77  WS-SGL-TARGET-REMAINDER          PIC S9(11)V99.              00005600
005700                                                                  00005700
005800 LINKAGE SECTION.                                                 00005800
005900***************************************************************** 00005900
006000*    COMMON WORK AREA - USER TABLE, CALL INTERFACE.  IN         * 00006000
006100*    LINKAGE SO THIS IS BUDGRUN'S OWN TABLE.                    * 00006100
006200***************************************************************** 00006200
006300 COPY BUDGWORK.                                                   00006300
006400                                                                  00006400
006500 COPY SGLTRAN.                                                    00006500
006600                                                                  00006600
006700***************************************************************** 00006700
006800 PROCEDURE DIVISION USING WS-USER-TABLE WS-SVC-INTERFACE          00006800
006900                         SGL-RECORD.                              00006900
007000***************************************************************** 00007000
007100                                                                  00007100
007200 0000-MAIN.                                                       00007200
007300    EVALUATE TRUE                                                 00007300
007400        WHEN WS-OP-POST-TRANSACTION                               00007400
007500            PERFORM 1000-POST-GOAL THRU 1000-EXIT                 00007500
007600        WHEN WS-OP-REMOVE-TRANSACTION                             00007600
007700            PERFORM 4000-REMOVE-GOAL THRU 4000-EXIT               00007700
007800        WHEN WS-OP-MONTHS-TO-REACH                                00007800
007900            PERFORM 5000-MONTHS-TO-REACH THRU 5000-EXIT           00007900
008000        WHEN OTHER                                                00008000
008100            MOVE '04' TO WS-SVC-RETURN-CODE                       00008100
008200    END-EVALUATE                                                  00008200
008300    GOBACK.                                                       00008300
008400                                                                  00008400
008500 1000-POST-GOAL.                                                  00008500
008600    MOVE SGL-USER-ID TO WS-SVC-USER-ID.                           00008600
008700    MOVE 'N' TO WS-SVC-CUSTOM-FLAG.                               00008700
008800    IF SGL-GOAL-CUSTOM                                            00008800
008900        MOVE 'Y' TO WS-SVC-CUSTOM-FLAG                            00008900
009000    END-IF.                                                       00009000
009100    MOVE SGL-CUSTOM-TYPE TO WS-SVC-CUSTOM-TEXT.                   00009100
009200    MOVE 'CT' TO WS-SVC-OP-CODE.                                  00009200
009300    CALL 'CUSFVAL' USING WS-SVC-INTERFACE.                        00009300
009400    IF NOT WS-SVC-OK                                              00009400
009500        GO TO 1000-EXIT                                           00009500
009600    END-IF.                                                       00009600
009700    PERFORM 2000-CHECK-PERCENTAGE THRU 2000-EXIT.                 00009700
009800    IF NOT WS-SVC-OK                                              00009800
009900        GO TO 1000-EXIT                                           00009900
010000    END-IF.                                                       00010000
010100    MOVE SGL-USER-ID TO WS-SVC-USER-ID.                           00010100
010200    MOVE 'LU' TO WS-SVC-OP-CODE.                                  00010200
010300    CALL 'USRSVC' USING WS-USER-TABLE WS-SVC-INTERFACE.           00010300
010400    IF NOT WS-SVC-OK                                              00010400
010500        GO TO 1000-EXIT                                           00010500
010600    END-IF.                                                       00010600
010700    PERFORM 3000-COMPUTE-RESERVE THRU 3000-EXIT.                  00010700
010800    MOVE WS-SGL-RESERVE TO WS-SVC-AMOUNT.                         00010800
010900    MOVE 'CG' TO WS-SVC-OP-CODE.                                  00010900
011000    CALL 'USRSVC' USING WS-USER-TABLE WS-SVC-INTERFACE.           00011000
011100    IF WS-SVC-OK                                                  00011100
011200        ADD WS-SGL-RESERVE                                        00011200
011300                TO WS-USR-RESERVED-TOTAL (IDX-USER)               00011300
011400    END-IF.                                                       00011400
011500 1000-EXIT.                                                       00011500
011600    EXIT.                                                         00011600
011700                                                                  00011700
011800 2000-CHECK-PERCENTAGE.                                           00011800
011900*    PERCENTAGE MUST FALL IN 0.0000 THROUGH 1.0000 INCLUSIVE.     00011900
012000    MOVE '00' TO WS-SVC-RETURN-CODE.                              00012000
012100    IF SGL-PERCENTAGE < 0 OR SGL-PERCENTAGE > 1                   00012100
012200        MOVE '04' TO WS-SVC-RETURN-CODE                           00012200
012300    END-IF.                                                       00012300
012400 2000-EXIT.                                                       00012400
012500    EXIT.                                                         00012500
012600                                                                  00012600
012700 3000-COMPUTE-RESERVE.                                            00012700
012800*    RESERVE = CURRENT BUDGET TIMES THE GOAL'S PERCENTAGE,        00012800
012900*    ROUNDED HALF-UP TO 2 DECIMALS.  IDX-USER IS STILL SET FROM   00012900
013000*    THE LOOKUP JUST PERFORMED IN 1000-POST-GOAL.                 00013000
013100    COMPUTE WS-SGL-RESERVE ROUNDED =                              00013100
013200            WS-USR-BUDGET (IDX-USER) * SGL-PERCENTAGE.            00013200
013300 3000-EXIT.                                                       00013300
013400    EXIT.                                                         00013400
013500                                                                  00013500
013600 4000-REMOVE-GOAL.                                                00013600
013700*    RESERVE IS RECOMPUTED AGAINST THE USER'S CURRENT BUDGET AND  00013700
013800*    ADDED BACK TO BUDGET-AFTER-GOALS - IT IS NOT SIMPLY THE      00013800
013900*    FIGURE THAT WAS CUT AT POSTING TIME, SINCE THE BUDGET MAY    00013900
014000*    HAVE MOVED SINCE.                                            00014000
014100    MOVE SGL-USER-ID TO WS-SVC-USER-ID.                           00014100
014200    MOVE 'LU' TO WS-SVC-OP-CODE.                                  00014200
014300    CALL 'USRSVC' USING WS-USER-TABLE WS-SVC-INTERFACE.           00014300
014400    IF WS-SVC-OK                                                  00014400
014500        PERFORM 3000-COMPUTE-RESERVE THRU 3000-EXIT               00014500
014600        MOVE WS-SGL-RESERVE TO WS-SVC-AMOUNT                      00014600
014700        MOVE 'AG' TO WS-SVC-OP-CODE                               00014700
014800        CALL 'USRSVC' USING WS-USER-TABLE WS-SVC-INTERFACE        00014800
014900        SUBTRACT WS-SGL-RESERVE                                   00014900
015000                FROM WS-USR-RESERVED-TOTAL (IDX-USER)             00015000
015100    END-IF.                                                       00015100
015200 4000-EXIT.                                                       00015200
015300    EXIT.                                                         00015300
015400                                                                  00015400
015500 5000-MONTHS-TO-REACH.                                            00015500
015600*    WS-SVC-AMOUNT IN HOLDS THE TARGET AMOUNT, WS-TARGET-DATE-N   00015600
015700*    IN HOLDS THE RUN DATE TO PROJECT FORWARD FROM.  MONTHS TO    00015700
015800*    REACH = CEILING(TARGET / MONTHLY RESERVE) - ANY REMAINDER    00015800
015900*    ROUNDS THE MONTH COUNT UP, NOT DOWN.                         00015900
016000    MOVE SGL-USER-ID TO WS-SVC-USER-ID.                           00016000
016100    MOVE 'LU' TO WS-SVC-OP-CODE.                                  00016100
016200    CALL 'USRSVC' USING WS-USER-TABLE WS-SVC-INTERFACE.           00016200
016300    IF WS-SVC-OK                                                  00016300
016400        PERFORM 3000-COMPUTE-RESERVE THRU 3000-EXIT               00016400
016500        IF WS-SGL-RESERVE > ZERO                                  00016500
016600            DIVIDE WS-SVC-AMOUNT BY WS-SGL-RESERVE                00016600
016700                    GIVING WS-SGL-MONTHS-OUT                      00016700
016800                    REMAINDER WS-SGL-TARGET-REMAINDER             00016800
016900            IF WS-SGL-TARGET-REMAINDER > ZERO                     00016900
017000                ADD 1 TO WS-SGL-MONTHS-OUT                        00017000
017100            END-IF                                                00017100
017200            ADD WS-SGL-MONTHS-OUT TO WS-TARGET-MM                 00017200
017300            PERFORM 5100-ROLL-MONTHS THRU 5100-EXIT               00017300
017400                UNTIL WS-TARGET-MM NOT > 12                       00017400
017500        ELSE                                                      00017500
017600            MOVE '04' TO WS-SVC-RETURN-CODE                       00017600
017700        END-IF                                                    00017700
017800    END-IF.                                                       00017800
017900 5000-EXIT.                                                       00017900
018000    EXIT.                                                         00018000
018100                                                                  00018100
018200 5100-ROLL-MONTHS.                                                00018200
018300    SUBTRACT 12 FROM WS-TARGET-MM.                                00018300
018400    ADD 1 TO WS-TARGET-CCYY.                                      00018400
018500 5100-EXIT.                                                       00018500
018600    EXIT.                                                         00018600
